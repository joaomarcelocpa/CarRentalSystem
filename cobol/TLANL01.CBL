000100      ******************************************************************
000200      * FECHA       : 21/08/1991                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000500      * PROGRAMA    : TLANL01                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : ANALISIS Y REPORTERIA DE LA CARTERA DE           *
000800      *             : ARRENDAMIENTO Y CREDITO. LEE LOS MAESTROS         *
000900      *             : ACTUALIZADOS POR TLCTR01 Y PRODUCE EL TABLERO DE *
001000      *             : CONTROL, EL REPORTE MENSUAL DE TOP CLIENTES Y    *
001100      *             : AUTOMOVILES, EL ANALISIS DE RIESGO DE CREDITO,   *
001200      *             : LA PROYECCION DE INGRESOS Y EL INDICE DE         *
001300      *             : UTILIZACION DE LA FLOTA.                         *
001400      * ARCHIVOS    : TLCLIE=C,TLAUTO=C,TLCTRR=C,TLCRED=C,DASHBORD=A   *
001500      * ACCION (ES) : NINGUNA (SOLO LECTURA Y REPORTE)                 *
001600      * PROGRAMA(S) : NO APLICA                                        *
001700      * CANAL       : BATCH NOCTURNO (CORRE DESPUES DE TLCTR01)        *
001800      * INSTALADO   : 25/08/1991                                       *
001900      * BPM/RATIONAL: 188811                                           *
002000      * NOMBRE      : ANALISIS DE CARTERA ARRENDAMIENTO/CREDITO        *
002100      * DESCRIPCION : PROCESO PRINCIPAL                                *
002200      ******************************************************************
002300      *   HISTORIAL DE CAMBIOS
002400      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
002500      *   ----------  ------------  -----------  ---------------------
002600      *   21/08/1991  PEDR          188811       VERSION ORIGINAL,
002700      *                                          SOLO TABLERO DE
002800      *                                          CONTROL (2000-)
002900      *   03/12/1995  RMLQ          188977       AGREGA REPORTE
003000      *                                          MENSUAL DE TOP
003100      *                                          CLIENTES/AUTOS (3000-)
003200      *   19/01/1999  PEDR          191045       AJUSTE Y2K: TODAS LAS
003300      *                                          FECHAS A 9(08) AAAAMMDD
003400      *   14/09/2004  JMLR          198822       AGREGA ANALISIS DE
003500      *                                          RIESGO DE CREDITO
003600      *                                          (4000-) Y PROYECCION
003700      *                                          DE INGRESOS (5000-)
003800      *   23/06/2008  JMLR          204119       AGREGA RENDIMIENTO DE
003900      *                                          FLOTA (6000-) Y TOTAL
004000      *                                          DE INTERES DE CARTERA
004100      *                                          (7000-)
004200      *   11/09/2011  RMLQ          207733       AMPLIA REPORTE CON
004300      *                                          BANDA DE CUPO
004400      *                                          RECOMENDADO
004500      *   06/03/2015  JMLR          211408       REESCRIBE FORMULA DE
004600      *                                          PUNTAJE (4010-) PARA
004700      *                                          CONSIDERAR CREDITOS
004800      *                                          VENCIDOS Y ARRIENDOS
004900      *                                          FINALIZADOS. AGREGA
005000      *                                          NIVEL DE RIESGO
005100      *                                          (4015-) Y CORRIGE
005200      *                                          BANDA DE CUPO (4020-)
005300      *   06/03/2015  JMLR          211408       AGREGA CONTEO DE
005400      *                                          SOLICITUDES POR
005500      *                                          ESTADO Y MARCA MAS
005600      *                                          SOLICITADA AL TABLERO
005700      *                                          (2040-/2041-/2042-)
005800      *   14/03/2015  RMLQ          211502       CORRIGE INDICE DE
005900      *                                          UTILIZACION DE FLOTA
006000      *                                          (6020-), AHORA ES
006100      *                                          SOBRE TODA LA FLOTA Y
006200      *                                          NO POR AUTOMOVIL.
006300      *                                          AGREGA SUBTOTAL POR
006400      *                                          MARCA (6005-/6006-/
006500      *                                          6007-) ANTES DEL TOP
006600      *                                          10 (MOVIDO DE 3030-)
006700      *   14/03/2015  RMLQ          211502       REPORTE MENSUAL (3000-)
006800      *                                          AHORA RECIBE EL MES A
006900      *                                          REPORTAR POR TARJETA
007000      *                                          DE CONTROL Y CALCULA
007100      *                                          TOTALES/PROMEDIO DEL
007200      *                                          PERIODO (3005-/3007-)
007300      *   14/03/2015  RMLQ          211502       PROYECCION DE INGRESOS
007400      *                                          (5000-) AHORA INCLUYE
007500      *                                          LA CARTERA DE CUOTAS
007600      *                                          DE CREDITO (5005-),
007700      *                                          NO SOLO ARRENDAMIENTO
007800      *   20/03/2015  JMLR          211602       AGREGA VALIDACION DE
007900      *                                          FILE-STATUS EXTENDIDO
008000      *                                          (FSE-XXXX) Y RUTINA
008100      *                                          DEBD1R00 DESPUES DE
008200      *                                          ABRIR ARCHIVOS (1005-)
008300      *   20/03/2015  JMLR          211602       AGREGA RENGLON DE
008400      *                                          TOTALES GENERALES AL
008500      *                                          PIE DEL TABLERO
008600      *                                          (9900-)
008700      *   02/06/2015  RMLQ          211623       AGREGA CONTADORES 77-
008800      *                                          DE TARJETAS DE SYSIN
008900      *                                          Y PARRAFO 1006- QUE
009000      *                                          VALIDA EL MES DE LA
009100      *                                          TARJETA DE CONTROL
009200      *                                          RECIBIDA EN 1000-
009300      *   09/07/2015  RMLQ          211688       AGREGA CONTEO DE
009400      *                                          CONTRATOS DE ARRIENDO
009500      *                                          POR EXPIRAR EN 30
009600      *                                          DIAS AL TABLERO
009700      *                                          (2020-/9010-)
009800      *   09/07/2015  RMLQ          211688       1010- YA NO COPIA
009900      *                                          CLI-CANT-CRED-ACTIVOS/
010000      *                                          CLI-TOT-CRED-ACTIVOS
010100      *                                          DEL MAESTRO, SE
010200      *                                          RECALCULAN CONTRA
010300      *                                          TAB-CONTRATOS-CRED EN
010400      *                                          CADA CORRIDA (1065-)
010500      ******************************************************************
010600       IDENTIFICATION DIVISION.
010700       PROGRAM-ID.     TLANL01.
010800       AUTHOR.         ERICK RAMIREZ.
010900       INSTALLATION.   GERENCIA DE SISTEMAS - TARJETA Y CREDITO.
011000       DATE-WRITTEN.   21/08/1991.
011100       DATE-COMPILED.  21/08/1991.
011200       SECURITY.       CONFIDENCIAL - USO INTERNO.
011300
011400       ENVIRONMENT DIVISION.
011500       CONFIGURATION SECTION.
011600       SOURCE-COMPUTER. IBM-370.
011700       OBJECT-COMPUTER. IBM-370.
011800       SPECIAL-NAMES.
011900           C01 IS TOP-OF-FORM.
012000
012100       INPUT-OUTPUT SECTION.
012200       FILE-CONTROL.
012300           SELECT TLCLIE    ASSIGN TO TLCLIE
012400                  ORGANIZATION IS LINE SEQUENTIAL
012500                  FILE STATUS  IS FS-TLCLIE FSE-TLCLIE.
012600
012700           SELECT TLAUTO    ASSIGN TO TLAUTO
012800                  ORGANIZATION IS LINE SEQUENTIAL
012900                  FILE STATUS  IS FS-TLAUTO FSE-TLAUTO.
013000
013100           SELECT TLCTRR    ASSIGN TO TLCTRR
013200                  ORGANIZATION IS LINE SEQUENTIAL
013300                  FILE STATUS  IS FS-TLCTRR FSE-TLCTRR.
013400
013500           SELECT TLCRED    ASSIGN TO TLCRED
013600                  ORGANIZATION IS LINE SEQUENTIAL
013700                  FILE STATUS  IS FS-TLCRED FSE-TLCRED.
013800
013900           SELECT TLSOLI    ASSIGN TO TLSOLI
014000                  ORGANIZATION IS LINE SEQUENTIAL
014100                  FILE STATUS  IS FS-TLSOLI FSE-TLSOLI.
014200
014300           SELECT DASHBORD  ASSIGN TO DASHBORD
014400                  ORGANIZATION IS LINE SEQUENTIAL
014500                  FILE STATUS  IS FS-DASHBORD FSE-DASHBORD.
014600
014700       DATA DIVISION.
014800       FILE SECTION.
014900       FD  TLCLIE.
015000           COPY TLCLIE.
015100       FD  TLAUTO.
015200           COPY TLAUTO.
015300       FD  TLCTRR.
015400           COPY TLCTRR.
015500       FD  TLCRED.
015600           COPY TLCRED.
015700       FD  TLSOLI.
015800           COPY TLSOLI.
015900      ******************************************************************
016000      *              L I N E A   D E L   T A B L E R O   D E   C O N T *
016100      ******************************************************************
016200       FD  DASHBORD
016300           RECORD CONTAINS 132 CHARACTERS.
016400       01  LIN-DASHBORD.
016500           05  LIN-TEXTO             PIC X(120).
016600           05  FILLER                PIC X(012).
016700
016800       WORKING-STORAGE SECTION.
016900      ******************************************************************
017000      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
017100      ******************************************************************
017200       01  WKS-FS-STATUS.
017300           02  FS-TLCLIE                 PIC 9(02) VALUE ZEROES.
017400           02  FSE-TLCLIE.
017500               03  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
017600               03  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
017700               03  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
017800           02  FS-TLAUTO                 PIC 9(02) VALUE ZEROES.
017900           02  FSE-TLAUTO.
018000               03  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
018100               03  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
018200               03  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
018300           02  FS-TLCTRR                 PIC 9(02) VALUE ZEROES.
018400           02  FSE-TLCTRR.
018500               03  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
018600               03  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
018700               03  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
018800           02  FS-TLCRED                 PIC 9(02) VALUE ZEROES.
018900           02  FSE-TLCRED.
019000               03  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
019100               03  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
019200               03  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
019300           02  FS-TLSOLI                 PIC 9(02) VALUE ZEROES.
019400           02  FSE-TLSOLI.
019500               03  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
019600               03  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
019700               03  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
019800           02  FS-DASHBORD               PIC 9(02) VALUE ZEROES.
019900           02  FSE-DASHBORD.
020000               03  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
020100               03  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
020200               03  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
020300           02  PROGRAMA                  PIC X(08) VALUE "TLANL01".
020400           02  ARCHIVO                   PIC X(08) VALUE SPACES.
020500           02  ACCION                    PIC X(10) VALUE SPACES.
020600           02  LLAVE                     PIC X(32) VALUE SPACES.
020700
020800       01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
020900       01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
021000           02  WKS-FCR-ANI               PIC 9(04).
021100           02  WKS-FCR-MES               PIC 9(02).
021200           02  WKS-FCR-DIA               PIC 9(02).
021300
021400      ******************************************************************
021500      *      TARJETA DE CONTROL DE MES A REPORTAR (REPORTE MENSUAL)    *
021600      ******************************************************************
021700       01  WKS-PARM-MES-REPORTE          PIC 9(06) VALUE ZEROES.
021800       01  WKS-PARM-MES-R REDEFINES WKS-PARM-MES-REPORTE.
021900           02  WKS-PARM-ANI              PIC 9(04).
022000           02  WKS-PARM-MES              PIC 9(02).
022100
022200      ******************************************************************
022300      *              TABLA DE CLIENTES                                 *
022400      ******************************************************************
022500       01  WKS-CLI-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
022600       01  TAB-CLIENTES.
022700           02  TAB-CLI OCCURS 1 TO 300 TIMES DEPENDING ON WKS-CLI-CANT
022800                       INDEXED BY IX-CLI.
022900               03  TCL-LLAVE             PIC X(10).
023000               03  TCL-NOMBRE            PIC X(40).
023100               03  TCL-CPF               PIC X(11).
023200               03  TCL-CANT-CRED-ACT     PIC 9(02).
023300               03  TCL-TOT-CRED-ACT      PIC S9(09)V99 COMP-3.
023400               03  TCL-CTA-ARRIENDOS     PIC 9(03) COMP-3.
023500               03  TCL-VAL-ARRIENDOS     PIC S9(09)V99 COMP-3.
023600      *--> CONTADORES USADOS POR LA FORMULA DE PUNTAJE (REGLA #4)
023700               03  TCL-CTA-FINALIZADOS   PIC 9(03) COMP-3.
023800               03  TCL-CTA-CRED-VENCIDO  PIC 9(02) COMP-3.
023900               03  TCL-PUNTAJE-RIESGO    PIC 9(03) COMP-3.
024000               03  TCL-NIVEL-RIESGO      PIC X(10).
024100               03  TCL-CUPO-RECOM        PIC S9(09)V99 COMP-3.
024200      *--> ACUMULADORES DEL MES DEL REPORTE (TARJETA SYSIN, VER 3005-)
024300               03  TCL-CTA-ARRIENDOS-MES PIC 9(03) COMP-3.
024400               03  TCL-VAL-ARRIENDOS-MES PIC S9(09)V99 COMP-3.
024500
024600      ******************************************************************
024700      *              TABLA DE AUTOMOVILES                              *
024800      ******************************************************************
024900       01  WKS-AUT-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
025000       01  TAB-AUTOMOVILES.
025100           02  TAB-AUT OCCURS 1 TO 300 TIMES DEPENDING ON WKS-AUT-CANT
025200                       INDEXED BY IX-AUT.
025300               03  TAU-LLAVE             PIC X(10).
025400               03  TAU-MARCA             PIC X(20).
025500               03  TAU-MODELO            PIC X(20).
025600               03  TAU-TARIFA-DIA        PIC S9(07)V99 COMP-3.
025700               03  TAU-DISPONIBLE        PIC X(01).
025800                   88  TAU-DISPONIBLE-SI         VALUE "Y".
025900                   88  TAU-DISPONIBLE-NO         VALUE "N".
026000               03  TAU-CTA-ARRIENDOS     PIC 9(03) COMP-3.
026100               03  TAU-VAL-ARRIENDOS     PIC S9(09)V99 COMP-3.
026200      *--> CANTIDAD DE ARRIENDOS DEL MES DEL REPORTE (VER 3005-)
026300               03  TAU-CTA-ARRIENDOS-MES PIC 9(03) COMP-3.
026400
026500      ******************************************************************
026600      *      TABLA DE SOLICITUDES (REFERENCIA CRUZADA CONTRATO ->      *
026700      *      CLIENTE/AUTOMOVIL, YA QUE TLCTRR SOLO GUARDA LA LLAVE     *
026800      *      DE LA SOLICITUD ORIGEN)                                   *
026900      ******************************************************************
027000       01  WKS-SOL-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
027100       01  TAB-SOLICITUDES.
027200           02  TAB-SOL OCCURS 1 TO 500 TIMES DEPENDING ON WKS-SOL-CANT
027300                       INDEXED BY IX-SOL.
027400               03  TSL-LLAVE             PIC X(10).
027500               03  TSL-CLIENTE           PIC X(10).
027600               03  TSL-AUTOMOVIL         PIC X(10).
027700      *--> ESTADO DE LA SOLICITUD (COPIA DE SOL-ESTADO, TLSOLI.CPY)
027800               03  TSL-ESTADO            PIC X(02).
027900                   88  TSL-CREADA                 VALUE "CR".
028000                   88  TSL-EN-ANALISIS            VALUE "UA".
028100                   88  TSL-APROBADA               VALUE "AP".
028200                   88  TSL-RECHAZADA              VALUE "RJ".
028300                   88  TSL-EJECUTADA              VALUE "EX".
028400                   88  TSL-CANCELADA              VALUE "CA".
028500      *--> MARCA DEL AUTOMOVIL SOLICITADO, RESUELTA CONTRA TAB-AUT AL
028600      *    MOMENTO DE LA CARGA (VER 1026-), PARA EL TABLERO DE CONTROL
028700               03  TSL-MARCA             PIC X(20).
028800
028900      ******************************************************************
029000      *              TABLA DE CONTRATOS DE ARRENDAMIENTO               *
029100      ******************************************************************
029200       01  WKS-CTR-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
029300       01  TAB-CONTRATOS-ARR.
029400           02  TAB-CTR OCCURS 1 TO 500 TIMES DEPENDING ON WKS-CTR-CANT
029500                       INDEXED BY IX-CTR.
029600               03  TCT-LLAVE             PIC X(10).
029700               03  TCT-SOLICITUD         PIC X(10).
029800               03  TCT-FECHA-INICIO      PIC 9(08).
029900               03  TCT-FECHA-FIN         PIC 9(08).
030000      *--> FECHA DE FIRMA DEL CONTRATO, PARA FILTRAR EL REPORTE
030100      *    MENSUAL POR EL MES DE LA TARJETA SYSIN (VER 3005-)
030200               03  TCT-FECHA-FIRMA       PIC 9(08).
030300               03  TCT-VALOR             PIC S9(09)V99 COMP-3.
030400               03  TCT-ESTADO            PIC X(09).
030500                   88  TCT-ACTIVO                 VALUE "ATIVO".
030600                   88  TCT-FINALIZADO             VALUE "FINALIZADO".
030700                   88  TCT-RENOVADO               VALUE "RENOVADO".
030800               03  TCT-DURACION-MESES    PIC 9(03).
030900
031000      ******************************************************************
031100      *              TABLA DE CONTRATOS DE CREDITO                     *
031200      ******************************************************************
031300       01  WKS-CRD-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
031400       01  TAB-CONTRATOS-CRED.
031500           02  TAB-CRD OCCURS 1 TO 500 TIMES DEPENDING ON WKS-CRD-CANT
031600                       INDEXED BY IX-CRD.
031700      *--> LLAVE Y SOLICITUD ORIGEN, PARA UBICAR AL CLIENTE DUENO DEL
031800      *    CREDITO (REGLA #4, VER 1070-/1071-)
031900               03  TCR-LLAVE             PIC X(10).
032000               03  TCR-SOLICITUD         PIC X(10).
032100               03  TCR-VALOR             PIC S9(09)V99 COMP-3.
032200               03  TCR-TASA-INTERES      PIC S9(03)V9(04) COMP-3.
032300               03  TCR-PLAZO-MESES       PIC 9(03).
032400               03  TCR-FECHA-OTORGA      PIC 9(08).
032500               03  TCR-ESTADO            PIC X(09).
032600                   88  TCR-ACTIVO                 VALUE "ATIVO".
032700                   88  TCR-LIQUIDADO              VALUE "LIQUIDADO".
032800
032900      ******************************************************************
033000      *      TABLAS DE MARCA (CONTROL BREAK POR MARCA DE AUTOMOVIL)    *
033100      ******************************************************************
033200      *--> MARCA MAS SOLICITADA DEL TABLERO (2041-/2042-)
033300       01  WKS-MAR-SOL-CANT               PIC 9(03) COMP-3 VALUE ZERO.
033400       01  TAB-MARCAS-SOL.
033500           02  TMS-MAR OCCURS 1 TO 50 TIMES
033600                       DEPENDING ON WKS-MAR-SOL-CANT
033700                       INDEXED BY IX-MARS.
033800               03  TMS-MARCA             PIC X(20).
033900               03  TMS-CANTIDAD          PIC 9(05) COMP-3.
034000
034100      *--> SUBTOTAL DE RENDIMIENTO DE FLOTA POR MARCA (6005-/6006-/6007-)
034200       01  WKS-MAR-FLT-CANT               PIC 9(03) COMP-3 VALUE ZERO.
034300       01  TAB-MARCAS-FLT.
034400           02  TMF-MAR OCCURS 1 TO 50 TIMES
034500                       DEPENDING ON WKS-MAR-FLT-CANT
034600                       INDEXED BY IX-MARF.
034700               03  TMF-MARCA             PIC X(20).
034800               03  TMF-CANTIDAD          PIC 9(05) COMP-3.
034900               03  TMF-VALOR             PIC S9(11)V99 COMP-3.
035000               03  TMF-PROMEDIO          PIC S9(09)V99 COMP-3.
035100
035200      ******************************************************************
035300      *              TABLA DE TOP-N (ORDENAMIENTO POR SELECCION)       *
035400      ******************************************************************
035500       01  WKS-TOP-CLIENTES.
035600           02  TOP-CLI OCCURS 5 TIMES INDEXED BY IX-TOPC.
035700               03  TOPC-LLAVE            PIC X(10).
035800               03  TOPC-NOMBRE           PIC X(40).
035900               03  TOPC-VALOR            PIC S9(09)V99 COMP-3.
036000
036100      *--> TOP 10 AUTOMOVILES POR VALOR GENERADO (TOTAL DE LA CARTERA,
036200      *    USADO EN RENDIMIENTO DE FLOTA, VER 6011-)
036300       01  WKS-TOP-AUTOMOVILES.
036400           02  TOP-AUT OCCURS 10 TIMES INDEXED BY IX-TOPA.
036500               03  TOPA-LLAVE            PIC X(10).
036600               03  TOPA-MARCA            PIC X(20).
036700               03  TOPA-MODELO           PIC X(20).
036800               03  TOPA-VALOR            PIC S9(09)V99 COMP-3.
036900
037000      *--> TOP 5 AUTOMOVILES POR USO DEL MES DEL REPORTE (VER 3025-)
037100       01  WKS-TOP-AUTO-MES.
037200           02  TOPM-AUT OCCURS 5 TIMES INDEXED BY IX-TOPM.
037300               03  TOPM-LLAVE            PIC X(10).
037400               03  TOPM-MARCA            PIC X(20).
037500               03  TOPM-MODELO           PIC X(20).
037600               03  TOPM-CANTIDAD         PIC 9(05) COMP-3.
037700
037800      ******************************************************************
037900      *              CAMPOS AUXILIARES DE FECHAS                       *
038000      ******************************************************************
038100       01  WKS-FECHAS-AUX.
038200           02  WKS-FEC-A                 PIC 9(08) VALUE ZEROES.
038300           02  WKS-FEC-B                 PIC 9(08) VALUE ZEROES.
038400           02  WKS-MESES-ENTRE           PIC S9(04) COMP-3 VALUE ZERO.
038500           02  WKS-DIAS-ENTRE            PIC S9(06) COMP-3 VALUE ZERO.
038600
038700       01  WKS-FEC-A-R REDEFINES WKS-FEC-A.
038800           02  WKS-FA-ANI                PIC 9(04).
038900           02  WKS-FA-MES                PIC 9(02).
039000           02  WKS-FA-DIA                PIC 9(02).
039100
039200       01  WKS-FEC-B-R REDEFINES WKS-FEC-B.
039300           02  WKS-FB-ANI                PIC 9(04).
039400           02  WKS-FB-MES                PIC 9(02).
039500           02  WKS-FB-DIA                PIC 9(02).
039600
039700      ******************************************************************
039800      *              ACUMULADORES DEL TABLERO DE CONTROL               *
039900      ******************************************************************
040000       01  WKS-TABLERO.
040100           02  WKS-TOT-AUTOS             PIC 9(05) COMP-3 VALUE ZERO.
040200           02  WKS-TOT-AUTOS-DISP        PIC 9(05) COMP-3 VALUE ZERO.
040300           02  WKS-TOT-CTR-ACTIVOS       PIC 9(05) COMP-3 VALUE ZERO.
040400           02  WKS-TOT-CTR-FINALIZ       PIC 9(05) COMP-3 VALUE ZERO.
040500      *--> ACTIVOS/RENOVADOS QUE VENCEN DENTRO DE 30 DIAS DE HOY (2020-)
040600           02  WKS-TOT-CTR-POR-EXPIRAR   PIC 9(05) COMP-3 VALUE ZERO.
040700           02  WKS-TOT-CRD-ACTIVOS       PIC 9(05) COMP-3 VALUE ZERO.
040800           02  WKS-TOT-CRD-LIQUIDA       PIC 9(05) COMP-3 VALUE ZERO.
040900           02  WKS-TOT-VALOR-CTR-ACT     PIC S9(11)V99 COMP-3 VALUE ZERO.
041000           02  WKS-TOT-VALOR-CRD-ACT     PIC S9(11)V99 COMP-3 VALUE ZERO.
041100      *--> SECCION DE SOLICITUDES (2040-)
041200           02  WKS-TOT-SOLICITUDES       PIC 9(05) COMP-3 VALUE ZERO.
041300           02  WKS-SOL-PENDIENTES        PIC 9(05) COMP-3 VALUE ZERO.
041400           02  WKS-SOL-APROBADAS         PIC 9(05) COMP-3 VALUE ZERO.
041500           02  WKS-SOL-RECHAZADAS        PIC 9(05) COMP-3 VALUE ZERO.
041600           02  WKS-MARCA-TOP             PIC X(20) VALUE SPACES.
041700           02  WKS-MARCA-TOP-CANT        PIC 9(05) COMP-3 VALUE ZERO.
041800
041900      ******************************************************************
042000      *              CAMPOS DE PUNTAJE DE RIESGO (REGLA #4)            *
042100      ******************************************************************
042200       01  WKS-RIESGO-AREA.
042300           02  WKS-PUNTAJE               PIC S9(05) COMP-3 VALUE ZERO.
042400           02  WKS-BONO-PUNTUAL          PIC S9(03) COMP-3 VALUE ZERO.
042500           02  WKS-CUPO-RECOMENDADO      PIC S9(09)V99 COMP-3 VALUE ZERO.
042600
042700      ******************************************************************
042800      *              CAMPOS DE PROYECCION DE INGRESOS (DECAY)          *
042900      ******************************************************************
043000       01  WKS-PROYECCION-AREA.
043100           02  WKS-FACTOR-DECAY          PIC S9(01)V9(08) COMP-3
043200                                          VALUE 0.95.
043300           02  WKS-FACTOR-ACUM           PIC S9(01)V9(08) COMP-3.
043400           02  WKS-ING-MES-BASE          PIC S9(09)V99 COMP-3.
043500           02  WKS-ING-MES-PROY          PIC S9(09)V99 COMP-3.
043600           02  WKS-ING-TOTAL-PROY        PIC S9(11)V99 COMP-3.
043700      *--> FLUJO DE CUOTAS DE CREDITO, PROYECTADO CON EL MISMO DECAY
043800           02  WKS-CRD-MES-BASE          PIC S9(09)V99 COMP-3.
043900           02  WKS-CRD-MES-PROY          PIC S9(09)V99 COMP-3.
044000           02  WKS-CRD-TOTAL-PROY        PIC S9(11)V99 COMP-3.
044100           02  WKS-GRAN-TOTAL-PROY       PIC S9(11)V99 COMP-3.
044200           02  WKS-MES-PROY              PIC 9(02) COMP-3.
044300
044400      ******************************************************************
044500      *              CAMPOS DE UTILIZACION DE FLOTA (REGLA #11)        *
044600      ******************************************************************
044700       01  WKS-UTILIZACION-AREA.
044800           02  WKS-PCT-UTIL-FLOTA        PIC S9(03)V9(04) COMP-3.
044900
045000      ******************************************************************
045100      *              CAMPO DE INTERES TOTAL DE CARTERA (REGLA #7)      *
045200      ******************************************************************
045300       01  WKS-INTERES-AREA.
045400           02  WKS-CALC-VALOR            PIC S9(09)V99      COMP-3.
045500           02  WKS-CALC-TASA             PIC S9(03)V9(04)   COMP-3.
045600           02  WKS-CALC-PLAZO            PIC 9(03).
045700           02  WKS-CALC-TASA-MES         PIC S9(03)V9(08)   COMP-3.
045800           02  WKS-CALC-FACTOR           PIC S9(06)V9(08)   COMP-3.
045900           02  WKS-CALC-CUOTA            PIC S9(09)V99      COMP-3.
046000           02  WKS-CALC-TOTAL-PAGADO     PIC S9(11)V99      COMP-3.
046100           02  WKS-CALC-TOTAL-INTERES    PIC S9(11)V99      COMP-3.
046200           02  WKS-INTERES-CARTERA       PIC S9(11)V99 COMP-3 VALUE ZERO.
046300      *--> BASE DE CUOTAS DE CREDITO ACTIVO, USADA POR LA PROYECCION
046400      *    DE INGRESOS (VER 5005-)
046500           02  WKS-CUOTA-TOTAL-CARTERA   PIC S9(11)V99 COMP-3 VALUE ZERO.
046600
046700       01  WKS-BUSQUEDA.
046800           02  WKS-SOL-ENCONTRADA        PIC X(01) VALUE "N".
046900               88  SOL-ENCONTRADA-SI               VALUE "S".
047000           02  WKS-CLI-ENCONTRADO        PIC X(01) VALUE "N".
047100               88  CLI-ENCONTRADO-SI                VALUE "S".
047200           02  WKS-AUT-ENCONTRADO        PIC X(01) VALUE "N".
047300               88  AUT-ENCONTRADO-SI                VALUE "S".
047400           02  WKS-MARCA-ENCONTRADA      PIC X(01) VALUE "N".
047500               88  MARCA-ENCONTRADA-SI              VALUE "S".
047600
047700       01  WKS-I                         PIC 9(04) COMP-3 VALUE ZERO.
047800       01  WKS-J                         PIC 9(04) COMP-3 VALUE ZERO.
047900       01  WKS-LINEA                     PIC X(132) VALUE SPACES.
048000
048100      ******************************************************************
048200      *      C O N T A D O R E S   D E   T A R J E T A S   S Y S I N   *
048300      ******************************************************************
048400       77  WKS-77-TARJETAS-LEIDAS        PIC 9(05) COMP-3 VALUE ZERO.
048500       77  WKS-77-TARJETAS-MAL-MES       PIC 9(05) COMP-3 VALUE ZERO.
048600      ******************************************************************
048700       PROCEDURE DIVISION.
048800      ******************************************************************
048900      *               S E C C I O N    P R I N C I P A L
049000      ******************************************************************
049100       000-MAIN SECTION.
049200           PERFORM 1000-INICIO
049300           PERFORM 2000-TABLERO-CONTROL
049400           PERFORM 3000-REPORTE-MENSUAL
049500           PERFORM 4000-ANALISIS-RIESGO
049600           PERFORM 5000-PROYECCION-INGRESOS
049700           PERFORM 6000-RENDIMIENTO-FLOTA
049800           PERFORM 7000-INTERES-TOTAL-CARTERA
049900           PERFORM 9900-FIN
050000           STOP RUN.
050100       000-MAIN-E. EXIT.
050200
050300      ******************************************************************
050400      *              A P E R T U R A   Y   C A R G A                   *
050500      ******************************************************************
050600       1000-INICIO SECTION.
050700           ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
050800           ACCEPT WKS-PARM-MES-REPORTE FROM SYSIN
050900           PERFORM 1006-VALIDA-PARM-MES
051000                   THRU 1006-VALIDA-PARM-MES-E
051100           OPEN INPUT TLCLIE TLAUTO TLCTRR TLCRED TLSOLI
051200           OPEN OUTPUT DASHBORD
051300           PERFORM 1005-VALIDA-APERTURA
051400           PERFORM 1010-CARGA-CLIENTES    UNTIL FS-TLCLIE = 10
051500           PERFORM 1020-CARGA-AUTOMOVILES UNTIL FS-TLAUTO = 10
051600           PERFORM 1025-CARGA-SOLICITUDES UNTIL FS-TLSOLI = 10
051700           CLOSE TLSOLI
051800           PERFORM 1030-CARGA-CTR-ARRIENDO UNTIL FS-TLCTRR = 10
051900           PERFORM 1040-CARGA-CTR-CREDITO  UNTIL FS-TLCRED = 10
052000           PERFORM 1050-ACUMULA-POR-CLIENTE
052100                   VARYING WKS-I FROM 1 BY 1
052200                   UNTIL WKS-I > WKS-CTR-CANT
052300           PERFORM 1055-ACUMULA-FINALIZADOS
052400                   VARYING WKS-I FROM 1 BY 1
052500                   UNTIL WKS-I > WKS-CTR-CANT
052600           PERFORM 1060-ACUMULA-POR-AUTOMOVIL
052700                   VARYING WKS-I FROM 1 BY 1
052800                   UNTIL WKS-I > WKS-CTR-CANT
052900           PERFORM 1065-ACUMULA-CREDITO-ACTIVO
053000                   VARYING WKS-I FROM 1 BY 1
053100                   UNTIL WKS-I > WKS-CRD-CANT
053200           PERFORM 1070-ACUMULA-CREDITO-VENCIDO
053300                   VARYING WKS-I FROM 1 BY 1
053400                   UNTIL WKS-I > WKS-CRD-CANT.
053500       1000-INICIO-E. EXIT.
053600
053700      ******************************************************************
053800      *  VALIDA EL FILE-STATUS DE CADA ARCHIVO INMEDIATAMENTE DESPUES  *
053900      *  DE ABRIRLO. SI ALGUNO FALLA SE CONSULTA DEBD1R00 PARA EL      *
054000      *  DIAGNOSTICO EXTENDIDO Y SE DETIENE LA CORRIDA.                *
054100      ******************************************************************
054200       1005-VALIDA-APERTURA SECTION.
054300           IF FS-TLCLIE NOT EQUAL 0 AND 97
054400              MOVE 'OPEN'   TO ACCION
054500              MOVE SPACES   TO LLAVE
054600              MOVE 'TLCLIE' TO ARCHIVO
054700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054800                                    FS-TLCLIE, FSE-TLCLIE
054900              DISPLAY '>>> ERROR AL ABRIR TLCLIE, VER SPOOL <<<'
055000                      UPON CONSOLE
055100              STOP RUN
055200           END-IF
055300           IF FS-TLAUTO NOT EQUAL 0 AND 97
055400              MOVE 'OPEN'   TO ACCION
055500              MOVE SPACES   TO LLAVE
055600              MOVE 'TLAUTO' TO ARCHIVO
055700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055800                                    FS-TLAUTO, FSE-TLAUTO
055900              DISPLAY '>>> ERROR AL ABRIR TLAUTO, VER SPOOL <<<'
056000                      UPON CONSOLE
056100              STOP RUN
056200           END-IF
056300           IF FS-TLCTRR NOT EQUAL 0 AND 97
056400              MOVE 'OPEN'   TO ACCION
056500              MOVE SPACES   TO LLAVE
056600              MOVE 'TLCTRR' TO ARCHIVO
056700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
056800                                    FS-TLCTRR, FSE-TLCTRR
056900              DISPLAY '>>> ERROR AL ABRIR TLCTRR, VER SPOOL <<<'
057000                      UPON CONSOLE
057100              STOP RUN
057200           END-IF
057300           IF FS-TLCRED NOT EQUAL 0 AND 97
057400              MOVE 'OPEN'   TO ACCION
057500              MOVE SPACES   TO LLAVE
057600              MOVE 'TLCRED' TO ARCHIVO
057700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
057800                                    FS-TLCRED, FSE-TLCRED
057900              DISPLAY '>>> ERROR AL ABRIR TLCRED, VER SPOOL <<<'
058000                      UPON CONSOLE
058100              STOP RUN
058200           END-IF
058300           IF FS-TLSOLI NOT EQUAL 0 AND 97
058400              MOVE 'OPEN'   TO ACCION
058500              MOVE SPACES   TO LLAVE
058600              MOVE 'TLSOLI' TO ARCHIVO
058700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
058800                                    FS-TLSOLI, FSE-TLSOLI
058900              DISPLAY '>>> ERROR AL ABRIR TLSOLI, VER SPOOL <<<'
059000                      UPON CONSOLE
059100              STOP RUN
059200           END-IF
059300           IF FS-DASHBORD NOT EQUAL 0 AND 97
059400              MOVE 'OPEN'     TO ACCION
059500              MOVE SPACES     TO LLAVE
059600              MOVE 'DASHBORD' TO ARCHIVO
059700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
059800                                    FS-DASHBORD, FSE-DASHBORD
059900              DISPLAY '>>> ERROR AL ABRIR DASHBORD, VER SPOOL <<<'
060000                      UPON CONSOLE
060100              STOP RUN
060200           END-IF.
060300       1005-VALIDA-APERTURA-E. EXIT.
060400
060500      ******************************************************************
060600      *      1 0 0 6  -  V A L I D A   T A R J E T A   D E   M E S     *
060700      *      LLEVA EL CONTEO DE TARJETAS DE CONTROL LEIDAS Y VERIFICA  *
060800      *      QUE EL MES DE REPORTE VENGA EN RANGO (01-12). SI VIENE EN *
060900      *      CEROS O FUERA DE RANGO NO HAY NADA MAS QUE VALIDAR AQUI Y *
061000      *      SE SALE DIRECTO, EL REPORTE MENSUAL (3005-) LO REPORTA EN *
061100      *      CEROS.                                                    *
061200      ******************************************************************
061300       1006-VALIDA-PARM-MES SECTION.
061400           ADD 1 TO WKS-77-TARJETAS-LEIDAS
061500           IF WKS-PARM-MES-REPORTE = ZEROES
061600              GO TO 1006-VALIDA-PARM-MES-E
061700           END-IF
061800           IF WKS-PARM-MES < 1 OR WKS-PARM-MES > 12
061900              ADD 1 TO WKS-77-TARJETAS-MAL-MES
062000           END-IF.
062100       1006-VALIDA-PARM-MES-E. EXIT.
062200
062300       1025-CARGA-SOLICITUDES SECTION.
062400           READ TLSOLI
062500             AT END
062600                MOVE 10 TO FS-TLSOLI
062700             NOT AT END
062800                ADD 1 TO WKS-SOL-CANT
062900                MOVE SOL-LLAVE      TO TSL-LLAVE (WKS-SOL-CANT)
063000                MOVE SOL-CLIENTE    TO TSL-CLIENTE (WKS-SOL-CANT)
063100                MOVE SOL-AUTOMOVIL  TO TSL-AUTOMOVIL (WKS-SOL-CANT)
063200                MOVE SOL-ESTADO     TO TSL-ESTADO (WKS-SOL-CANT)
063300                PERFORM 1026-BUSCA-AUTO-DE-SOL-CARGA
063400                IF AUT-ENCONTRADO-SI
063500                   MOVE TAU-MARCA (IX-AUT)
063600                                    TO TSL-MARCA (WKS-SOL-CANT)
063700                ELSE
063800                   MOVE SPACES      TO TSL-MARCA (WKS-SOL-CANT)
063900                END-IF
064000           END-READ.
064100       1025-CARGA-SOLICITUDES-E. EXIT.
064200
064300      ******************************************************************
064400      *  RESUELVE LA MARCA DEL AUTOMOVIL SOLICITADO CONTRA TAB-AUT,    *
064500      *  YA CARGADA A ESTA ALTURA (CLIENTES/AUTOS ENTRAN ANTES QUE     *
064600      *  LAS SOLICITUDES), PARA EL CONTROL DE MARCA MAS SOLICITADA     *
064700      ******************************************************************
064800       1026-BUSCA-AUTO-DE-SOL-CARGA SECTION.
064900           MOVE "N" TO WKS-AUT-ENCONTRADO
065000           PERFORM 1026A-COMPARA-AUTO-CARGA
065100                   VARYING IX-AUT FROM 1 BY 1
065200                   UNTIL IX-AUT > WKS-AUT-CANT
065300                   OR AUT-ENCONTRADO-SI
065400           IF AUT-ENCONTRADO-SI
065500              SUBTRACT 1 FROM IX-AUT
065600           END-IF.
065700       1026-BUSCA-AUTO-DE-SOL-CARGA-E. EXIT.
065800
065900       1026A-COMPARA-AUTO-CARGA SECTION.
066000           IF TAU-LLAVE (IX-AUT) = SOL-AUTOMOVIL
066100              MOVE "S" TO WKS-AUT-ENCONTRADO
066200           END-IF.
066300       1026A-COMPARA-AUTO-CARGA-E. EXIT.
066400
066500       1010-CARGA-CLIENTES SECTION.
066600           READ TLCLIE
066700             AT END
066800                MOVE 10 TO FS-TLCLIE
066900             NOT AT END
067000                ADD 1 TO WKS-CLI-CANT
067100                MOVE CLI-LLAVE       TO TCL-LLAVE (WKS-CLI-CANT)
067200                MOVE CLI-NOMBRE      TO TCL-NOMBRE (WKS-CLI-CANT)
067300                MOVE CLI-CPF         TO TCL-CPF (WKS-CLI-CANT)
067400      *--> CLI-CANT-CRED-ACTIVOS/CLI-TOT-CRED-ACTIVOS NO SE COPIAN DEL
067500      *    MAESTRO, SE RECALCULAN CONTRA TAB-CONTRATOS-CRED EN 1065-
067600                MOVE ZERO   TO TCL-CANT-CRED-ACT (WKS-CLI-CANT)
067700                MOVE ZERO   TO TCL-TOT-CRED-ACT (WKS-CLI-CANT)
067800                MOVE ZERO   TO TCL-CTA-ARRIENDOS (WKS-CLI-CANT)
067900                MOVE ZERO   TO TCL-VAL-ARRIENDOS (WKS-CLI-CANT)
068000                MOVE ZERO   TO TCL-CTA-FINALIZADOS (WKS-CLI-CANT)
068100                MOVE ZERO   TO TCL-CTA-CRED-VENCIDO (WKS-CLI-CANT)
068200                MOVE ZERO   TO TCL-PUNTAJE-RIESGO (WKS-CLI-CANT)
068300                MOVE SPACES TO TCL-NIVEL-RIESGO (WKS-CLI-CANT)
068400                MOVE ZERO   TO TCL-CUPO-RECOM (WKS-CLI-CANT)
068500                MOVE ZERO   TO TCL-CTA-ARRIENDOS-MES (WKS-CLI-CANT)
068600                MOVE ZERO   TO TCL-VAL-ARRIENDOS-MES (WKS-CLI-CANT)
068700           END-READ.
068800       1010-CARGA-CLIENTES-E. EXIT.
068900
069000       1020-CARGA-AUTOMOVILES SECTION.
069100           READ TLAUTO
069200             AT END
069300                MOVE 10 TO FS-TLAUTO
069400             NOT AT END
069500                ADD 1 TO WKS-AUT-CANT
069600                MOVE AUT-LLAVE       TO TAU-LLAVE (WKS-AUT-CANT)
069700                MOVE AUT-MARCA       TO TAU-MARCA (WKS-AUT-CANT)
069800                MOVE AUT-MODELO      TO TAU-MODELO (WKS-AUT-CANT)
069900                MOVE AUT-TARIFA-DIA  TO TAU-TARIFA-DIA (WKS-AUT-CANT)
070000                MOVE AUT-DISPONIBLE  TO TAU-DISPONIBLE (WKS-AUT-CANT)
070100                MOVE ZERO   TO TAU-CTA-ARRIENDOS (WKS-AUT-CANT)
070200                MOVE ZERO   TO TAU-VAL-ARRIENDOS (WKS-AUT-CANT)
070300                MOVE ZERO   TO TAU-CTA-ARRIENDOS-MES (WKS-AUT-CANT)
070400           END-READ.
070500       1020-CARGA-AUTOMOVILES-E. EXIT.
070600
070700       1030-CARGA-CTR-ARRIENDO SECTION.
070800           READ TLCTRR
070900             AT END
071000                MOVE 10 TO FS-TLCTRR
071100             NOT AT END
071200                ADD 1 TO WKS-CTR-CANT
071300                MOVE CTR-LLAVE          TO TCT-LLAVE (WKS-CTR-CANT)
071400                MOVE CTR-SOLICITUD      TO TCT-SOLICITUD (WKS-CTR-CANT)
071500                MOVE CTR-FECHA-INICIO   TO TCT-FECHA-INICIO (WKS-CTR-CANT)
071600                MOVE CTR-FECHA-FIN      TO TCT-FECHA-FIN (WKS-CTR-CANT)
071700                MOVE CTR-FECHA-FIRMA    TO TCT-FECHA-FIRMA (WKS-CTR-CANT)
071800                MOVE CTR-VALOR          TO TCT-VALOR (WKS-CTR-CANT)
071900                MOVE CTR-ESTADO         TO TCT-ESTADO (WKS-CTR-CANT)
072000                MOVE CTR-DURACION-MESES
072100                                     TO TCT-DURACION-MESES (WKS-CTR-CANT)
072200           END-READ.
072300       1030-CARGA-CTR-ARRIENDO-E. EXIT.
072400
072500       1040-CARGA-CTR-CREDITO SECTION.
072600           READ TLCRED
072700             AT END
072800                MOVE 10 TO FS-TLCRED
072900             NOT AT END
073000                ADD 1 TO WKS-CRD-CANT
073100                MOVE CRD-LLAVE        TO TCR-LLAVE (WKS-CRD-CANT)
073200                MOVE CRD-SOLICITUD    TO TCR-SOLICITUD (WKS-CRD-CANT)
073300                MOVE CRD-VALOR        TO TCR-VALOR (WKS-CRD-CANT)
073400                MOVE CRD-TASA-INTERES TO TCR-TASA-INTERES (WKS-CRD-CANT)
073500                MOVE CRD-PLAZO-MESES  TO TCR-PLAZO-MESES (WKS-CRD-CANT)
073600                MOVE CRD-FECHA-OTORGA TO TCR-FECHA-OTORGA (WKS-CRD-CANT)
073700                MOVE CRD-ESTADO       TO TCR-ESTADO (WKS-CRD-CANT)
073800           END-READ.
073900       1040-CARGA-CTR-CREDITO-E. EXIT.
074000
074100      ******************************************************************
074200      *  RESUELVE LA SOLICITUD ORIGEN DEL CONTRATO (WKS-I) PARA        *
074300      *  LOCALIZAR EL CLIENTE Y EL AUTOMOVIL LIGADOS Y ACUMULAR LOS    *
074400      *  VALORES DE ARRENDAMIENTO CONTRA LA ENTRADA CORRECTA           *
074500      ******************************************************************
074600       1050-ACUMULA-POR-CLIENTE SECTION.
074700           IF TCT-ACTIVO (WKS-I) OR TCT-RENOVADO (WKS-I)
074800              PERFORM 1051-BUSCA-SOLICITUD-DE-CTR
074900              IF SOL-ENCONTRADA-SI
075000                 PERFORM 1052-BUSCA-CLIENTE-DE-SOL
075100                 IF CLI-ENCONTRADO-SI
075200                    ADD 1 TO TCL-CTA-ARRIENDOS (IX-CLI)
075300                    ADD TCT-VALOR (WKS-I) TO TCL-VAL-ARRIENDOS (IX-CLI)
075400                 END-IF
075500              END-IF
075600           END-IF.
075700       1050-ACUMULA-POR-CLIENTE-E. EXIT.
075800
075900       1051-BUSCA-SOLICITUD-DE-CTR SECTION.
076000           MOVE "N" TO WKS-SOL-ENCONTRADA
076100           PERFORM 1051A-COMPARA-SOLICITUD
076200                   VARYING IX-SOL FROM 1 BY 1
076300                   UNTIL IX-SOL > WKS-SOL-CANT
076400                   OR SOL-ENCONTRADA-SI
076500           IF SOL-ENCONTRADA-SI
076600              SUBTRACT 1 FROM IX-SOL
076700           END-IF.
076800       1051-BUSCA-SOLICITUD-DE-CTR-E. EXIT.
076900
077000       1051A-COMPARA-SOLICITUD SECTION.
077100           IF TSL-LLAVE (IX-SOL) = TCT-SOLICITUD (WKS-I)
077200              MOVE "S" TO WKS-SOL-ENCONTRADA
077300           END-IF.
077400       1051A-COMPARA-SOLICITUD-E. EXIT.
077500
077600       1052-BUSCA-CLIENTE-DE-SOL SECTION.
077700           MOVE "N" TO WKS-CLI-ENCONTRADO
077800           PERFORM 1052A-COMPARA-CLIENTE
077900                   VARYING IX-CLI FROM 1 BY 1
078000                   UNTIL IX-CLI > WKS-CLI-CANT
078100                   OR CLI-ENCONTRADO-SI
078200           IF CLI-ENCONTRADO-SI
078300              SUBTRACT 1 FROM IX-CLI
078400           END-IF.
078500       1052-BUSCA-CLIENTE-DE-SOL-E. EXIT.
078600
078700       1052A-COMPARA-CLIENTE SECTION.
078800           IF TCL-LLAVE (IX-CLI) = TSL-CLIENTE (IX-SOL)
078900              MOVE "S" TO WKS-CLI-ENCONTRADO
079000           END-IF.
079100       1052A-COMPARA-CLIENTE-E. EXIT.
079200
079300      ******************************************************************
079400      *  CUENTA, POR CLIENTE, LOS CONTRATOS DE ARRENDAMIENTO YA        *
079500      *  FINALIZADOS (BONO DE PUNTUALIDAD DE LA REGLA #4, VER 4010-)   *
079600      ******************************************************************
079700       1055-ACUMULA-FINALIZADOS SECTION.
079800           IF TCT-FINALIZADO (WKS-I)
079900              PERFORM 1051-BUSCA-SOLICITUD-DE-CTR
080000              IF SOL-ENCONTRADA-SI
080100                 PERFORM 1052-BUSCA-CLIENTE-DE-SOL
080200                 IF CLI-ENCONTRADO-SI
080300                    ADD 1 TO TCL-CTA-FINALIZADOS (IX-CLI)
080400                 END-IF
080500              END-IF
080600           END-IF.
080700       1055-ACUMULA-FINALIZADOS-E. EXIT.
080800
080900       1060-ACUMULA-POR-AUTOMOVIL SECTION.
081000           IF TCT-ACTIVO (WKS-I) OR TCT-RENOVADO (WKS-I)
081100              OR TCT-FINALIZADO (WKS-I)
081200              PERFORM 1051-BUSCA-SOLICITUD-DE-CTR
081300              IF SOL-ENCONTRADA-SI
081400                 PERFORM 1061-BUSCA-AUTO-DE-SOL
081500                 IF AUT-ENCONTRADO-SI
081600                    ADD 1 TO TAU-CTA-ARRIENDOS (IX-AUT)
081700                    ADD TCT-VALOR (WKS-I) TO TAU-VAL-ARRIENDOS (IX-AUT)
081800                 END-IF
081900              END-IF
082000           END-IF.
082100       1060-ACUMULA-POR-AUTOMOVIL-E. EXIT.
082200
082300       1061-BUSCA-AUTO-DE-SOL SECTION.
082400           MOVE "N" TO WKS-AUT-ENCONTRADO
082500           PERFORM 1061A-COMPARA-AUTO
082600                   VARYING IX-AUT FROM 1 BY 1
082700                   UNTIL IX-AUT > WKS-AUT-CANT
082800                   OR AUT-ENCONTRADO-SI
082900           IF AUT-ENCONTRADO-SI
083000              SUBTRACT 1 FROM IX-AUT
083100           END-IF.
083200       1061-BUSCA-AUTO-DE-SOL-E. EXIT.
083300
083400       1061A-COMPARA-AUTO SECTION.
083500           IF TAU-LLAVE (IX-AUT) = TSL-AUTOMOVIL (IX-SOL)
083600              MOVE "S" TO WKS-AUT-ENCONTRADO
083700           END-IF.
083800       1061A-COMPARA-AUTO-E. EXIT.
083900
084000      ******************************************************************
084100      *  RECALCULA, POR CLIENTE, LA CANTIDAD Y EL VALOR DE LOS         *
084200      *  CREDITOS ATIVOS CONTRA TAB-CONTRATOS-CRED (RECIEN CARGADA DE  *
084300      *  TLCRED EN ESTA MISMA CORRIDA), PARA LA REGLA #4 (4010-). NO   *
084400      *  SE CONFIA EN CLI-CANT-CRED-ACTIVOS/CLI-TOT-CRED-ACTIVOS DEL   *
084500      *  MAESTRO TLCLIE PORQUE NINGUN PROGRAMA LO REESCRIBE.           *
084600      ******************************************************************
084700       1065-ACUMULA-CREDITO-ACTIVO SECTION.
084800           IF TCR-ACTIVO (WKS-I)
084900              PERFORM 1071-BUSCA-SOLICITUD-DE-CRD
085000              IF SOL-ENCONTRADA-SI
085100                 PERFORM 1052-BUSCA-CLIENTE-DE-SOL
085200                 IF CLI-ENCONTRADO-SI
085300                    ADD 1 TO TCL-CANT-CRED-ACT (IX-CLI)
085400                    ADD TCR-VALOR (WKS-I) TO TCL-TOT-CRED-ACT (IX-CLI)
085500                 END-IF
085600              END-IF
085700           END-IF.
085800       1065-ACUMULA-CREDITO-ACTIVO-E. EXIT.
085900
086000      ******************************************************************
086100      *  MARCA, POR CLIENTE, LOS CREDITOS ATIVOS QUE YA PASARON SU     *
086200      *  PLAZO SIN LIQUIDARSE (VENCIDOS), PARA LA REGLA #4 (4010-).    *
086300      *  "VENCIDO" = MESES TRANSCURRIDOS DESDE EL OTORGAMIENTO NO      *
086400      *  MENOR AL PLAZO PACTADO Y EL CREDITO SIGUE ATIVO.              *
086500      ******************************************************************
086600       1070-ACUMULA-CREDITO-VENCIDO SECTION.
086700           IF TCR-ACTIVO (WKS-I)
086800              MOVE TCR-FECHA-OTORGA (WKS-I) TO WKS-FEC-A
086900              MOVE WKS-FECHA-CORRIDA        TO WKS-FEC-B
087000              PERFORM 9020-CALCULA-MESES-ENTRE
087100              IF WKS-MESES-ENTRE NOT < TCR-PLAZO-MESES (WKS-I)
087200                 PERFORM 1071-BUSCA-SOLICITUD-DE-CRD
087300                 IF SOL-ENCONTRADA-SI
087400                    PERFORM 1052-BUSCA-CLIENTE-DE-SOL
087500                    IF CLI-ENCONTRADO-SI
087600                       ADD 1 TO TCL-CTA-CRED-VENCIDO (IX-CLI)
087700                    END-IF
087800                 END-IF
087900              END-IF
088000           END-IF.
088100       1070-ACUMULA-CREDITO-VENCIDO-E. EXIT.
088200
088300       1071-BUSCA-SOLICITUD-DE-CRD SECTION.
088400           MOVE "N" TO WKS-SOL-ENCONTRADA
088500           PERFORM 1071A-COMPARA-SOLICITUD-CRD
088600                   VARYING IX-SOL FROM 1 BY 1
088700                   UNTIL IX-SOL > WKS-SOL-CANT
088800                   OR SOL-ENCONTRADA-SI
088900           IF SOL-ENCONTRADA-SI
089000              SUBTRACT 1 FROM IX-SOL
089100           END-IF.
089200       1071-BUSCA-SOLICITUD-DE-CRD-E. EXIT.
089300
089400       1071A-COMPARA-SOLICITUD-CRD SECTION.
089500           IF TSL-LLAVE (IX-SOL) = TCR-SOLICITUD (WKS-I)
089600              MOVE "S" TO WKS-SOL-ENCONTRADA
089700           END-IF.
089800       1071A-COMPARA-SOLICITUD-CRD-E. EXIT.
089900
090000      ******************************************************************
090100      *      2 0 0 0  -  T A B L E R O   D E   C O N T R O L           *
090200      ******************************************************************
090300       2000-TABLERO-CONTROL SECTION.
090400           MOVE WKS-AUT-CANT TO WKS-TOT-AUTOS
090500           MOVE WKS-SOL-CANT TO WKS-TOT-SOLICITUDES
090600           PERFORM 2010-CUENTA-AUTO-DISPONIBLE
090700                   VARYING WKS-I FROM 1 BY 1
090800                   UNTIL WKS-I > WKS-AUT-CANT
090900           PERFORM 2020-CUENTA-CTR
091000                   VARYING WKS-I FROM 1 BY 1
091100                   UNTIL WKS-I > WKS-CTR-CANT
091200           PERFORM 2030-CUENTA-CRD
091300                   VARYING WKS-I FROM 1 BY 1
091400                   UNTIL WKS-I > WKS-CRD-CANT
091500           PERFORM 2040-CUENTA-SOLICITUDES
091600                   VARYING WKS-I FROM 1 BY 1
091700                   UNTIL WKS-I > WKS-SOL-CANT
091800           PERFORM 2042-DETERMINA-MARCA-TOP
091900                   VARYING IX-MARS FROM 1 BY 1
092000                   UNTIL IX-MARS > WKS-MAR-SOL-CANT
092100           MOVE SPACES TO LIN-DASHBORD
092200           STRING "TABLERO DE CONTROL - CORRIDA " WKS-FECHA-CORRIDA
092300                  DELIMITED BY SIZE INTO LIN-DASHBORD
092400           WRITE LIN-DASHBORD
092500           MOVE SPACES TO LIN-DASHBORD
092600           STRING "AUTOMOVILES TOTALES/DISPONIBLES: " WKS-TOT-AUTOS
092700                  "/" WKS-TOT-AUTOS-DISP
092800                  DELIMITED BY SIZE INTO LIN-DASHBORD
092900           WRITE LIN-DASHBORD
093000           MOVE SPACES TO LIN-DASHBORD
093100           STRING "MARCA MAS SOLICITADA: " WKS-MARCA-TOP
093200                  " (" WKS-MARCA-TOP-CANT " SOLICITUDES)"
093300                  DELIMITED BY SIZE INTO LIN-DASHBORD
093400           WRITE LIN-DASHBORD
093500           MOVE SPACES TO LIN-DASHBORD
093600           STRING "CONTRATOS ARRIENDO TOTAL/ACTIVOS/FINALIZADOS: "
093700                  WKS-CTR-CANT "/" WKS-TOT-CTR-ACTIVOS
093800                  "/" WKS-TOT-CTR-FINALIZ
093900                  DELIMITED BY SIZE INTO LIN-DASHBORD
094000           WRITE LIN-DASHBORD
094100           MOVE SPACES TO LIN-DASHBORD
094200           STRING "CONTRATOS ARRIENDO POR EXPIRAR EN 30 DIAS: "
094300                  WKS-TOT-CTR-POR-EXPIRAR
094400                  DELIMITED BY SIZE INTO LIN-DASHBORD
094500           WRITE LIN-DASHBORD
094600           MOVE SPACES TO LIN-DASHBORD
094700           STRING "CREDITOS ACTIVOS/LIQUIDADOS: " WKS-TOT-CRD-ACTIVOS
094800                  "/" WKS-TOT-CRD-LIQUIDA
094900                  DELIMITED BY SIZE INTO LIN-DASHBORD
095000           WRITE LIN-DASHBORD
095100           MOVE SPACES TO LIN-DASHBORD
095200           STRING "VALOR CARTERA ARRIENDO ACTIVA: "
095300                  WKS-TOT-VALOR-CTR-ACT
095400                  DELIMITED BY SIZE INTO LIN-DASHBORD
095500           WRITE LIN-DASHBORD
095600           MOVE SPACES TO LIN-DASHBORD
095700           STRING "VALOR CARTERA CREDITO ACTIVA : "
095800                  WKS-TOT-VALOR-CRD-ACT
095900                  DELIMITED BY SIZE INTO LIN-DASHBORD
096000           WRITE LIN-DASHBORD
096100           MOVE SPACES TO LIN-DASHBORD
096200           STRING "SOLICITUDES TOTAL/PENDIENTE/APROBADA/RECHAZADA: "
096300                  WKS-TOT-SOLICITUDES "/" WKS-SOL-PENDIENTES
096400                  "/" WKS-SOL-APROBADAS "/" WKS-SOL-RECHAZADAS
096500                  DELIMITED BY SIZE INTO LIN-DASHBORD
096600           WRITE LIN-DASHBORD.
096700       2000-TABLERO-CONTROL-E. EXIT.
096800
096900       2010-CUENTA-AUTO-DISPONIBLE SECTION.
097000           IF TAU-DISPONIBLE-SI (WKS-I)
097100              ADD 1 TO WKS-TOT-AUTOS-DISP
097200           END-IF.
097300       2010-CUENTA-AUTO-DISPONIBLE-E. EXIT.
097400
097500       2020-CUENTA-CTR SECTION.
097600           IF TCT-ACTIVO (WKS-I) OR TCT-RENOVADO (WKS-I)
097700              ADD 1 TO WKS-TOT-CTR-ACTIVOS
097800              ADD TCT-VALOR (WKS-I) TO WKS-TOT-VALOR-CTR-ACT
097900              MOVE WKS-FECHA-CORRIDA        TO WKS-FEC-A
098000              MOVE TCT-FECHA-FIN (WKS-I)    TO WKS-FEC-B
098100              PERFORM 9010-CALCULA-DIAS-ENTRE
098200              IF WKS-DIAS-ENTRE NOT < 0 AND NOT > 30
098300                 ADD 1 TO WKS-TOT-CTR-POR-EXPIRAR
098400              END-IF
098500           ELSE
098600              ADD 1 TO WKS-TOT-CTR-FINALIZ
098700           END-IF.
098800       2020-CUENTA-CTR-E. EXIT.
098900
099000       2030-CUENTA-CRD SECTION.
099100           IF TCR-ACTIVO (WKS-I)
099200              ADD 1 TO WKS-TOT-CRD-ACTIVOS
099300              ADD TCR-VALOR (WKS-I) TO WKS-TOT-VALOR-CRD-ACT
099400           ELSE
099500              ADD 1 TO WKS-TOT-CRD-LIQUIDA
099600           END-IF.
099700       2030-CUENTA-CRD-E. EXIT.
099800
099900      ******************************************************************
100000      *  CUENTA SOLICITUDES POR ESTADO Y ACUMULA LA MARCA SOLICITADA   *
100100      *  (SECCION DE SOLICITUDES Y MARCA MAS SOLICITADA DEL TABLERO)   *
100200      ******************************************************************
100300       2040-CUENTA-SOLICITUDES SECTION.
100400           IF TSL-EN-ANALISIS (WKS-I)
100500              ADD 1 TO WKS-SOL-PENDIENTES
100600           END-IF
100700           IF TSL-APROBADA (WKS-I)
100800              ADD 1 TO WKS-SOL-APROBADAS
100900           END-IF
101000           IF TSL-RECHAZADA (WKS-I)
101100              ADD 1 TO WKS-SOL-RECHAZADAS
101200           END-IF
101300           PERFORM 2041-TALLY-MARCA-SOLICITUD.
101400       2040-CUENTA-SOLICITUDES-E. EXIT.
101500
101600       2041-TALLY-MARCA-SOLICITUD SECTION.
101700           IF TSL-MARCA (WKS-I) NOT = SPACES
101800              MOVE "N" TO WKS-MARCA-ENCONTRADA
101900              PERFORM 2041A-COMPARA-MARCA-SOL
102000                      VARYING IX-MARS FROM 1 BY 1
102100                      UNTIL IX-MARS > WKS-MAR-SOL-CANT
102200                      OR MARCA-ENCONTRADA-SI
102300              IF MARCA-ENCONTRADA-SI
102400                 SUBTRACT 1 FROM IX-MARS
102500                 ADD 1 TO TMS-CANTIDAD (IX-MARS)
102600              ELSE
102700                 ADD 1 TO WKS-MAR-SOL-CANT
102800                 MOVE TSL-MARCA (WKS-I) TO TMS-MARCA (WKS-MAR-SOL-CANT)
102900                 MOVE 1 TO TMS-CANTIDAD (WKS-MAR-SOL-CANT)
103000              END-IF
103100           END-IF.
103200       2041-TALLY-MARCA-SOLICITUD-E. EXIT.
103300
103400       2041A-COMPARA-MARCA-SOL SECTION.
103500           IF TMS-MARCA (IX-MARS) = TSL-MARCA (WKS-I)
103600              MOVE "S" TO WKS-MARCA-ENCONTRADA
103700           END-IF.
103800       2041A-COMPARA-MARCA-SOL-E. EXIT.
103900
104000       2042-DETERMINA-MARCA-TOP SECTION.
104100           IF TMS-CANTIDAD (IX-MARS) > WKS-MARCA-TOP-CANT
104200              MOVE TMS-MARCA (IX-MARS)    TO WKS-MARCA-TOP
104300              MOVE TMS-CANTIDAD (IX-MARS) TO WKS-MARCA-TOP-CANT
104400           END-IF.
104500       2042-DETERMINA-MARCA-TOP-E. EXIT.
104600
104700      ******************************************************************
104800      *      3 0 0 0  -  R E P O R T E   M E N S U A L   ( T O P - N ) *
104900      *      FILTRADO POR EL MES/ANIO DE LA TARJETA SYSIN              *
105000      ******************************************************************
105100       3000-REPORTE-MENSUAL SECTION.
105200           MOVE ZERO TO WKS-REPORTE-CANT WKS-REPORTE-SUMA
105300           MOVE ZERO TO WKS-REPORTE-PROMEDIO
105400           PERFORM 3010-INICIALIZA-TOPES
105500           PERFORM 3005-ACUMULA-MES
105600                   VARYING WKS-I FROM 1 BY 1
105700                   UNTIL WKS-I > WKS-CTR-CANT
105800           PERFORM 3007-CALCULA-PROMEDIO-MES
105900           MOVE SPACES TO LIN-DASHBORD
106000           STRING "REPORTE MENSUAL " WKS-PARM-ANI "/" WKS-PARM-MES
106100                  DELIMITED BY SIZE INTO LIN-DASHBORD
106200           WRITE LIN-DASHBORD
106300           MOVE SPACES TO LIN-DASHBORD
106400           STRING "  CONTRATOS=" WKS-REPORTE-CANT
106500                  " VALOR-TOTAL=" WKS-REPORTE-SUMA
106600                  " VALOR-PROMEDIO=" WKS-REPORTE-PROMEDIO
106700                  DELIMITED BY SIZE INTO LIN-DASHBORD
106800           WRITE LIN-DASHBORD
106900           PERFORM 3020-CLASIFICA-CLIENTE
107000                   VARYING WKS-I FROM 1 BY 1
107100                   UNTIL WKS-I > WKS-CLI-CANT
107200           PERFORM 3025-CLASIFICA-AUTO-MES
107300                   VARYING WKS-I FROM 1 BY 1
107400                   UNTIL WKS-I > WKS-AUT-CANT
107500           MOVE SPACES TO LIN-DASHBORD
107600           STRING "TOP 5 CLIENTES POR VALOR ARRENDADO DEL MES"
107700                  DELIMITED BY SIZE INTO LIN-DASHBORD
107800           WRITE LIN-DASHBORD
107900           PERFORM 3040-IMPRIME-TOP-CLIENTE
108000                   VARYING IX-TOPC FROM 1 BY 1 UNTIL IX-TOPC > 5
108100           MOVE SPACES TO LIN-DASHBORD
108200           STRING "TOP 5 AUTOMOVILES POR USO DEL MES"
108300                  DELIMITED BY SIZE INTO LIN-DASHBORD
108400           WRITE LIN-DASHBORD
108500           PERFORM 3045-IMPRIME-TOP-AUTO-MES
108600                   VARYING IX-TOPM FROM 1 BY 1 UNTIL IX-TOPM > 5.
108700       3000-REPORTE-MENSUAL-E. EXIT.
108800
108900      ******************************************************************
109000      *  FILTRA LOS CONTRATOS DE ARRENDAMIENTO FIRMADOS EN EL MES/ANIO *
109100      *  DE LA TARJETA SYSIN Y ACUMULA CONTADOR, SUMA Y LOS TOTALES    *
109200      *  MENSUALES DE CLIENTE/AUTOMOVIL USADOS EN EL TOP-5             *
109300      ******************************************************************
109400       3005-ACUMULA-MES SECTION.
109500           MOVE TCT-FECHA-FIRMA (WKS-I) TO WKS-FEC-A
109600           IF WKS-FA-ANI = WKS-PARM-ANI AND WKS-FA-MES = WKS-PARM-MES
109700              ADD 1 TO WKS-REPORTE-CANT
109800              ADD TCT-VALOR (WKS-I) TO WKS-REPORTE-SUMA
109900              PERFORM 1051-BUSCA-SOLICITUD-DE-CTR
110000              IF SOL-ENCONTRADA-SI
110100                 PERFORM 1052-BUSCA-CLIENTE-DE-SOL
110200                 IF CLI-ENCONTRADO-SI
110300                    ADD 1 TO TCL-CTA-ARRIENDOS-MES (IX-CLI)
110400                    ADD TCT-VALOR (WKS-I)
110500                                 TO TCL-VAL-ARRIENDOS-MES (IX-CLI)
110600                 END-IF
110700                 PERFORM 1061-BUSCA-AUTO-DE-SOL
110800                 IF AUT-ENCONTRADO-SI
110900                    ADD 1 TO TAU-CTA-ARRIENDOS-MES (IX-AUT)
111000                 END-IF
111100              END-IF
111200           END-IF.
111300       3005-ACUMULA-MES-E. EXIT.
111400
111500       3007-CALCULA-PROMEDIO-MES SECTION.
111600           IF WKS-REPORTE-CANT = ZERO
111700              MOVE ZERO TO WKS-REPORTE-PROMEDIO
111800           ELSE
111900              COMPUTE WKS-REPORTE-PROMEDIO ROUNDED =
112000                      WKS-REPORTE-SUMA / WKS-REPORTE-CANT
112100           END-IF.
112200       3007-CALCULA-PROMEDIO-MES-E. EXIT.
112300
112400       3010-INICIALIZA-TOPES SECTION.
112500           PERFORM 3011-LIMPIA-TOP-CLIENTE
112600                   VARYING IX-TOPC FROM 1 BY 1 UNTIL IX-TOPC > 5
112700           PERFORM 3013-LIMPIA-TOP-AUTO-MES
112800                   VARYING IX-TOPM FROM 1 BY 1 UNTIL IX-TOPM > 5.
112900       3010-INICIALIZA-TOPES-E. EXIT.
113000
113100       3011-LIMPIA-TOP-CLIENTE SECTION.
113200           MOVE SPACES TO TOPC-LLAVE (IX-TOPC) TOPC-NOMBRE (IX-TOPC)
113300           MOVE ZERO   TO TOPC-VALOR (IX-TOPC).
113400       3011-LIMPIA-TOP-CLIENTE-E. EXIT.
113500
113600       3013-LIMPIA-TOP-AUTO-MES SECTION.
113700           MOVE SPACES TO TOPM-LLAVE (IX-TOPM) TOPM-MARCA (IX-TOPM)
113800                          TOPM-MODELO (IX-TOPM)
113900           MOVE ZERO   TO TOPM-CANTIDAD (IX-TOPM).
114000       3013-LIMPIA-TOP-AUTO-MES-E. EXIT.
114100
114200      ******************************************************************
114300      *  INSERCION POR VALOR DESCENDENTE EN TABLA TOP-5 (SELECCION)    *
114400      ******************************************************************
114500       3020-CLASIFICA-CLIENTE SECTION.
114600           IF TCL-VAL-ARRIENDOS-MES (WKS-I) > TOPC-VALOR (5)
114700              MOVE TCL-LLAVE (WKS-I)        TO TOPC-LLAVE (5)
114800              MOVE TCL-NOMBRE (WKS-I)       TO TOPC-NOMBRE (5)
114900              MOVE TCL-VAL-ARRIENDOS-MES (WKS-I) TO TOPC-VALOR (5)
115000              PERFORM 3021-REACOMODA-TOP-CLIENTE
115100                      VARYING IX-TOPC FROM 5 BY -1
115200                      UNTIL IX-TOPC < 2
115300           END-IF.
115400       3020-CLASIFICA-CLIENTE-E. EXIT.
115500
115600       3021-REACOMODA-TOP-CLIENTE SECTION.
115700           IF TOPC-VALOR (IX-TOPC) > TOPC-VALOR (IX-TOPC - 1)
115800              MOVE TOPC-LLAVE  (IX-TOPC) TO WKS-LINEA (1:10)
115900              MOVE TOPC-LLAVE  (IX-TOPC - 1) TO TOPC-LLAVE (IX-TOPC)
116000              MOVE WKS-LINEA (1:10)          TO TOPC-LLAVE (IX-TOPC - 1)
116100              MOVE TOPC-NOMBRE (IX-TOPC)      TO WKS-LINEA (1:40)
116200              MOVE TOPC-NOMBRE (IX-TOPC - 1)  TO TOPC-NOMBRE (IX-TOPC)
116300              MOVE WKS-LINEA (1:40)           TO TOPC-NOMBRE (IX-TOPC - 1)
116400              MOVE TOPC-VALOR (IX-TOPC)       TO WKS-CALC-VALOR
116500              MOVE TOPC-VALOR (IX-TOPC - 1)   TO TOPC-VALOR (IX-TOPC)
116600              MOVE WKS-CALC-VALOR             TO TOPC-VALOR (IX-TOPC - 1)
116700           END-IF.
116800       3021-REACOMODA-TOP-CLIENTE-E. EXIT.
116900
117000       3025-CLASIFICA-AUTO-MES SECTION.
117100           IF TAU-CTA-ARRIENDOS-MES (WKS-I) > TOPM-CANTIDAD (5)
117200              MOVE TAU-LLAVE (WKS-I)  TO TOPM-LLAVE (5)
117300              MOVE TAU-MARCA (WKS-I)  TO TOPM-MARCA (5)
117400              MOVE TAU-MODELO (WKS-I) TO TOPM-MODELO (5)
117500              MOVE TAU-CTA-ARRIENDOS-MES (WKS-I) TO TOPM-CANTIDAD (5)
117600              PERFORM 3026-REACOMODA-TOP-AUTO-MES
117700                      VARYING IX-TOPM FROM 5 BY -1
117800                      UNTIL IX-TOPM < 2
117900           END-IF.
118000       3025-CLASIFICA-AUTO-MES-E. EXIT.
118100
118200       3026-REACOMODA-TOP-AUTO-MES SECTION.
118300           IF TOPM-CANTIDAD (IX-TOPM) > TOPM-CANTIDAD (IX-TOPM - 1)
118400              MOVE TOPM-LLAVE  (IX-TOPM) TO WKS-LINEA (1:10)
118500              MOVE TOPM-LLAVE  (IX-TOPM - 1) TO TOPM-LLAVE (IX-TOPM)
118600              MOVE WKS-LINEA (1:10)          TO TOPM-LLAVE (IX-TOPM - 1)
118700              MOVE TOPM-MARCA (IX-TOPM)      TO WKS-LINEA (1:20)
118800              MOVE TOPM-MARCA (IX-TOPM - 1)  TO TOPM-MARCA (IX-TOPM)
118900              MOVE WKS-LINEA (1:20)          TO TOPM-MARCA (IX-TOPM - 1)
119000              MOVE TOPM-MODELO (IX-TOPM)     TO WKS-LINEA (1:20)
119100              MOVE TOPM-MODELO (IX-TOPM - 1) TO TOPM-MODELO (IX-TOPM)
119200              MOVE WKS-LINEA (1:20)          TO TOPM-MODELO (IX-TOPM - 1)
119300              MOVE TOPM-CANTIDAD (IX-TOPM)     TO WKS-CALC-PLAZO
119400              MOVE TOPM-CANTIDAD (IX-TOPM - 1) TO TOPM-CANTIDAD (IX-TOPM)
119500              MOVE WKS-CALC-PLAZO
119600                                     TO TOPM-CANTIDAD (IX-TOPM - 1)
119700           END-IF.
119800       3026-REACOMODA-TOP-AUTO-MES-E. EXIT.
119900
120000       3040-IMPRIME-TOP-CLIENTE SECTION.
120100           IF TOPC-LLAVE (IX-TOPC) NOT = SPACES
120200              MOVE SPACES TO LIN-DASHBORD
120300              STRING TOPC-LLAVE (IX-TOPC) " " TOPC-NOMBRE (IX-TOPC)
120400                     " " TOPC-VALOR (IX-TOPC)
120500                     DELIMITED BY SIZE INTO LIN-DASHBORD
120600              WRITE LIN-DASHBORD
120700           END-IF.
120800       3040-IMPRIME-TOP-CLIENTE-E. EXIT.
120900
121000       3045-IMPRIME-TOP-AUTO-MES SECTION.
121100           IF TOPM-LLAVE (IX-TOPM) NOT = SPACES
121200              MOVE SPACES TO LIN-DASHBORD
121300              STRING TOPM-LLAVE (IX-TOPM) " " TOPM-MARCA (IX-TOPM)
121400                     " " TOPM-MODELO (IX-TOPM)
121500                     " ARRIENDOS-MES=" TOPM-CANTIDAD (IX-TOPM)
121600                     DELIMITED BY SIZE INTO LIN-DASHBORD
121700              WRITE LIN-DASHBORD
121800           END-IF.
121900       3045-IMPRIME-TOP-AUTO-MES-E. EXIT.
122000
122100      ******************************************************************
122200      *      4 0 0 0  -  A N A L I S I S   D E   R I E S G O  (# 4)    *
122300      ******************************************************************
122400       4000-ANALISIS-RIESGO SECTION.
122500           PERFORM 4010-CALCULA-PUNTAJE-CLIENTE
122600                   VARYING WKS-I FROM 1 BY 1
122700                   UNTIL WKS-I > WKS-CLI-CANT
122800           MOVE SPACES TO LIN-DASHBORD
122900           STRING "ANALISIS DE RIESGO DE CARTERA DE CREDITO"
123000                  DELIMITED BY SIZE INTO LIN-DASHBORD
123100           WRITE LIN-DASHBORD
123200           PERFORM 4030-IMPRIME-RIESGO-CLIENTE
123300                   VARYING WKS-I FROM 1 BY 1
123400                   UNTIL WKS-I > WKS-CLI-CANT.
123500       4000-ANALISIS-RIESGO-E. EXIT.
123600
123700      ******************************************************************
123800      *  PUNTAJE 0-100: BASE 100, -20 SI TIENE MAS DE 2 CREDITOS       *
123900      *  ATIVOS (-10 SI TIENE MAS DE 1), -30 POR CADA CREDITO ATIVO    *
124000      *  VENCIDO (VER 1070-), +5 POR CADA ARRIENDO FINALIZADO SIN      *
124100      *  PROBLEMA (VER 1055-), TOPADO A +20, RESULTADO ACOTADO A 0-100
124200      ******************************************************************
124300       4010-CALCULA-PUNTAJE-CLIENTE SECTION.
124400           MOVE 100 TO WKS-PUNTAJE
124500           EVALUATE TRUE
124600             WHEN TCL-CANT-CRED-ACT (WKS-I) > 2
124700                SUBTRACT 20 FROM WKS-PUNTAJE
124800             WHEN TCL-CANT-CRED-ACT (WKS-I) > 1
124900                SUBTRACT 10 FROM WKS-PUNTAJE
125000           END-EVALUATE
125100           COMPUTE WKS-PUNTAJE = WKS-PUNTAJE -
125200                   (TCL-CTA-CRED-VENCIDO (WKS-I) * 30)
125300           COMPUTE WKS-BONO-PUNTUAL = TCL-CTA-FINALIZADOS (WKS-I) * 5
125400           IF WKS-BONO-PUNTUAL > 20
125500              MOVE 20 TO WKS-BONO-PUNTUAL
125600           END-IF
125700           ADD WKS-BONO-PUNTUAL TO WKS-PUNTAJE
125800           IF WKS-PUNTAJE < 0
125900              MOVE ZERO TO WKS-PUNTAJE
126000           END-IF
126100           IF WKS-PUNTAJE > 100
126200              MOVE 100 TO WKS-PUNTAJE
126300           END-IF
126400           MOVE WKS-PUNTAJE TO TCL-PUNTAJE-RIESGO (WKS-I)
126500           PERFORM 4015-CALCULA-NIVEL-RIESGO
126600           PERFORM 4020-CALCULA-CUPO-RECOMENDADO.
126700       4010-CALCULA-PUNTAJE-CLIENTE-E. EXIT.
126800
126900      ******************************************************************
127000      *  NIVEL DE RIESGO SEGUN BANDA DE PUNTAJE. SE USA ORTOGRAFIA SIN
127100      *  ACENTOS (CODIGO DE PAGINA EBCDIC DEL HOST, VER TICKET 211408)
127200      ******************************************************************
127300       4015-CALCULA-NIVEL-RIESGO SECTION.
127400           EVALUATE TRUE
127500             WHEN TCL-PUNTAJE-RIESGO (WKS-I) NOT < 80
127600                MOVE "BAIXO"      TO TCL-NIVEL-RIESGO (WKS-I)
127700             WHEN TCL-PUNTAJE-RIESGO (WKS-I) NOT < 60
127800                MOVE "MEDIO"      TO TCL-NIVEL-RIESGO (WKS-I)
127900             WHEN TCL-PUNTAJE-RIESGO (WKS-I) NOT < 40
128000                MOVE "ALTO"       TO TCL-NIVEL-RIESGO (WKS-I)
128100             WHEN OTHER
128200                MOVE "MUITO ALTO" TO TCL-NIVEL-RIESGO (WKS-I)
128300           END-EVALUATE.
128400       4015-CALCULA-NIVEL-RIESGO-E. EXIT.
128500
128600      ******************************************************************
128700      *  BANDA DE CUPO RECOMENDADO SEGUN PUNTAJE DE RIESGO             *
128800      ******************************************************************
128900       4020-CALCULA-CUPO-RECOMENDADO SECTION.
129000           EVALUATE TRUE
129100             WHEN TCL-PUNTAJE-RIESGO (WKS-I) NOT < 80
129200                MOVE 100000.00 TO TCL-CUPO-RECOM (WKS-I)
129300             WHEN TCL-PUNTAJE-RIESGO (WKS-I) NOT < 60
129400                MOVE 50000.00  TO TCL-CUPO-RECOM (WKS-I)
129500             WHEN TCL-PUNTAJE-RIESGO (WKS-I) NOT < 40
129600                MOVE 20000.00  TO TCL-CUPO-RECOM (WKS-I)
129700             WHEN OTHER
129800                MOVE 5000.00   TO TCL-CUPO-RECOM (WKS-I)
129900           END-EVALUATE.
130000       4020-CALCULA-CUPO-RECOMENDADO-E. EXIT.
130100
130200       4030-IMPRIME-RIESGO-CLIENTE SECTION.
130300           MOVE SPACES TO LIN-DASHBORD
130400           STRING TCL-LLAVE (WKS-I) " " TCL-NOMBRE (WKS-I)
130500                  " PUNTAJE=" TCL-PUNTAJE-RIESGO (WKS-I)
130600                  " NIVEL=" TCL-NIVEL-RIESGO (WKS-I)
130700                  " CUPO-RECOM=" TCL-CUPO-RECOM (WKS-I)
130800                  DELIMITED BY SIZE INTO LIN-DASHBORD
130900           WRITE LIN-DASHBORD.
131000       4030-IMPRIME-RIESGO-CLIENTE-E. EXIT.
131100
131200      ******************************************************************
131300      *      5 0 0 0  -  P R O Y E C C I O N   D E   I N G R E S O S   *
131400      *      ARRENDAMIENTO Y CUOTAS DE CREDITO, CADA UNO CON SU        *
131500      *      PROPIO DECAY MENSUAL DE 0.95                              *
131600      ******************************************************************
131700       5000-PROYECCION-INGRESOS SECTION.
131800           MOVE ZERO TO WKS-ING-TOTAL-PROY WKS-CRD-TOTAL-PROY
131900           MOVE ZERO TO WKS-GRAN-TOTAL-PROY WKS-CRD-MES-BASE
132000           MOVE WKS-TOT-VALOR-CTR-ACT TO WKS-ING-MES-BASE
132100           PERFORM 5005-CALCULA-BASE-CREDITO
132200                   VARYING WKS-I FROM 1 BY 1
132300                   UNTIL WKS-I > WKS-CRD-CANT
132400           MOVE 1 TO WKS-FACTOR-ACUM
132500           MOVE SPACES TO LIN-DASHBORD
132600           STRING "PROYECCION DE INGRESOS A 12 MESES (DECAY 0.95)"
132700                  DELIMITED BY SIZE INTO LIN-DASHBORD
132800           WRITE LIN-DASHBORD
132900           PERFORM 5010-PROYECTA-UN-MES
133000                   VARYING WKS-MES-PROY FROM 1 BY 1
133100                   UNTIL WKS-MES-PROY > 12
133200           COMPUTE WKS-GRAN-TOTAL-PROY =
133300                   WKS-ING-TOTAL-PROY + WKS-CRD-TOTAL-PROY
133400           MOVE SPACES TO LIN-DASHBORD
133500           STRING "INGRESO ARRENDAMIENTO PROYECTADO 12 MESES: "
133600                  WKS-ING-TOTAL-PROY
133700                  DELIMITED BY SIZE INTO LIN-DASHBORD
133800           WRITE LIN-DASHBORD
133900           MOVE SPACES TO LIN-DASHBORD
134000           STRING "INGRESO CUOTAS DE CREDITO PROYECTADO 12 MESES: "
134100                  WKS-CRD-TOTAL-PROY
134200                  DELIMITED BY SIZE INTO LIN-DASHBORD
134300           WRITE LIN-DASHBORD
134400           MOVE SPACES TO LIN-DASHBORD
134500           STRING "INGRESO TOTAL PROYECTADO 12 MESES: "
134600                  WKS-GRAN-TOTAL-PROY
134700                  DELIMITED BY SIZE INTO LIN-DASHBORD
134800           WRITE LIN-DASHBORD.
134900       5000-PROYECCION-INGRESOS-E. EXIT.
135000
135100      ******************************************************************
135200      *  ACUMULA LA CUOTA NIVELADA DE CADA CREDITO ATIVO, BASE DEL     *
135300      *  FLUJO DE CUOTAS A PROYECTAR (REGLA #5, VER 9000-)             *
135400      ******************************************************************
135500       5005-CALCULA-BASE-CREDITO SECTION.
135600           IF TCR-ACTIVO (WKS-I)
135700              MOVE TCR-VALOR (WKS-I)        TO WKS-CALC-VALOR
135800              MOVE TCR-TASA-INTERES (WKS-I) TO WKS-CALC-TASA
135900              MOVE TCR-PLAZO-MESES (WKS-I)  TO WKS-CALC-PLAZO
136000              PERFORM 9000-CALCULA-CUOTA
136100              ADD WKS-CALC-CUOTA TO WKS-CRD-MES-BASE
136200           END-IF.
136300       5005-CALCULA-BASE-CREDITO-E. EXIT.
136400
136500       5010-PROYECTA-UN-MES SECTION.
136600           COMPUTE WKS-FACTOR-ACUM ROUNDED =
136700                   WKS-FACTOR-DECAY ** (WKS-MES-PROY - 1)
136800           COMPUTE WKS-ING-MES-PROY ROUNDED =
136900                   WKS-ING-MES-BASE * WKS-FACTOR-ACUM
137000           ADD WKS-ING-MES-PROY TO WKS-ING-TOTAL-PROY
137100           COMPUTE WKS-CRD-MES-PROY ROUNDED =
137200                   WKS-CRD-MES-BASE * WKS-FACTOR-ACUM
137300           ADD WKS-CRD-MES-PROY TO WKS-CRD-TOTAL-PROY
137400           MOVE SPACES TO LIN-DASHBORD
137500           STRING "  MES " WKS-MES-PROY
137600                  " ARRENDAMIENTO=" WKS-ING-MES-PROY
137700                  " CUOTAS-CREDITO=" WKS-CRD-MES-PROY
137800                  DELIMITED BY SIZE INTO LIN-DASHBORD
137900           WRITE LIN-DASHBORD.
138000       5010-PROYECTA-UN-MES-E. EXIT.
138100
138200      ******************************************************************
138300      *      6 0 0 0  -  R E N D I M I E N T O   D E   F L O T A (#11) *
138400      ******************************************************************
138500       6000-RENDIMIENTO-FLOTA SECTION.
138600           MOVE SPACES TO LIN-DASHBORD
138700           STRING "RENDIMIENTO DE FLOTA POR MARCA"
138800                  DELIMITED BY SIZE INTO LIN-DASHBORD
138900           WRITE LIN-DASHBORD
139000           PERFORM 6005-ACUMULA-MARCA-FLOTA
139100                   VARYING WKS-I FROM 1 BY 1
139200                   UNTIL WKS-I > WKS-AUT-CANT
139300           PERFORM 6006-CALCULA-PROMEDIO-MARCA
139400                   VARYING IX-MARF FROM 1 BY 1
139500                   UNTIL IX-MARF > WKS-MAR-FLT-CANT
139600           PERFORM 6007-IMPRIME-MARCA-FLOTA
139700                   VARYING IX-MARF FROM 1 BY 1
139800                   UNTIL IX-MARF > WKS-MAR-FLT-CANT
139900           MOVE SPACES TO LIN-DASHBORD
140000           STRING "TOP 10 AUTOMOVILES POR VALOR GENERADO"
140100                  DELIMITED BY SIZE INTO LIN-DASHBORD
140200           WRITE LIN-DASHBORD
140300           PERFORM 6010-LIMPIA-TOP-AUTO
140400                   VARYING IX-TOPA FROM 1 BY 1 UNTIL IX-TOPA > 10
140500           PERFORM 6011-CLASIFICA-AUTOMOVIL
140600                   VARYING WKS-I FROM 1 BY 1
140700                   UNTIL WKS-I > WKS-AUT-CANT
140800           PERFORM 6013-IMPRIME-TOP-AUTO
140900                   VARYING IX-TOPA FROM 1 BY 1 UNTIL IX-TOPA > 10
141000           PERFORM 6020-CALCULA-UTILIZACION.
141100       6000-RENDIMIENTO-FLOTA-E. EXIT.
141200
141300      ******************************************************************
141400      *  TALLY DE CONTRATOS/VALOR POR MARCA (BUSCA-O-INSERTA)          *
141500      ******************************************************************
141600       6005-ACUMULA-MARCA-FLOTA SECTION.
141700           MOVE "N" TO WKS-MARCA-ENCONTRADA
141800           PERFORM 6005A-COMPARA-MARCA-FLOTA
141900                   VARYING IX-MARF FROM 1 BY 1
142000                   UNTIL IX-MARF > WKS-MAR-FLT-CANT
142100                   OR MARCA-ENCONTRADA-SI
142200           IF MARCA-ENCONTRADA-SI
142300              SUBTRACT 1 FROM IX-MARF
142400           ELSE
142500              ADD 1 TO WKS-MAR-FLT-CANT
142600              MOVE TAU-MARCA (WKS-I) TO TMF-MARCA (WKS-MAR-FLT-CANT)
142700              MOVE ZERO TO TMF-CANTIDAD (WKS-MAR-FLT-CANT)
142800              MOVE ZERO TO TMF-VALOR (WKS-MAR-FLT-CANT)
142900              MOVE WKS-MAR-FLT-CANT TO IX-MARF
143000           END-IF
143100           ADD TAU-CTA-ARRIENDOS (WKS-I) TO TMF-CANTIDAD (IX-MARF)
143200           ADD TAU-VAL-ARRIENDOS (WKS-I) TO TMF-VALOR (IX-MARF).
143300       6005-ACUMULA-MARCA-FLOTA-E. EXIT.
143400
143500       6005A-COMPARA-MARCA-FLOTA SECTION.
143600           IF TMF-MARCA (IX-MARF) = TAU-MARCA (WKS-I)
143700              MOVE "S" TO WKS-MARCA-ENCONTRADA
143800           END-IF.
143900       6005A-COMPARA-MARCA-FLOTA-E. EXIT.
144000
144100       6006-CALCULA-PROMEDIO-MARCA SECTION.
144200           IF TMF-CANTIDAD (IX-MARF) = ZERO
144300              MOVE ZERO TO TMF-PROMEDIO (IX-MARF)
144400           ELSE
144500              COMPUTE TMF-PROMEDIO (IX-MARF) ROUNDED =
144600                      TMF-VALOR (IX-MARF) / TMF-CANTIDAD (IX-MARF)
144700           END-IF.
144800       6006-CALCULA-PROMEDIO-MARCA-E. EXIT.
144900
145000       6007-IMPRIME-MARCA-FLOTA SECTION.
145100           MOVE SPACES TO LIN-DASHBORD
145200           STRING "  MARCA " TMF-MARCA (IX-MARF)
145300                  " CONTRATOS=" TMF-CANTIDAD (IX-MARF)
145400                  " VALOR=" TMF-VALOR (IX-MARF)
145500                  " PROMEDIO=" TMF-PROMEDIO (IX-MARF)
145600                  DELIMITED BY SIZE INTO LIN-DASHBORD
145700           WRITE LIN-DASHBORD.
145800       6007-IMPRIME-MARCA-FLOTA-E. EXIT.
145900
146000       6010-LIMPIA-TOP-AUTO SECTION.
146100           MOVE SPACES TO TOPA-LLAVE (IX-TOPA) TOPA-MARCA (IX-TOPA)
146200                          TOPA-MODELO (IX-TOPA)
146300           MOVE ZERO   TO TOPA-VALOR (IX-TOPA).
146400       6010-LIMPIA-TOP-AUTO-E. EXIT.
146500
146600       6011-CLASIFICA-AUTOMOVIL SECTION.
146700           IF TAU-VAL-ARRIENDOS (WKS-I) > TOPA-VALOR (10)
146800              MOVE TAU-LLAVE (WKS-I)         TO TOPA-LLAVE (10)
146900              MOVE TAU-MARCA (WKS-I)         TO TOPA-MARCA (10)
147000              MOVE TAU-MODELO (WKS-I)        TO TOPA-MODELO (10)
147100              MOVE TAU-VAL-ARRIENDOS (WKS-I) TO TOPA-VALOR (10)
147200              PERFORM 6012-REACOMODA-TOP-AUTO
147300                      VARYING IX-TOPA FROM 10 BY -1
147400                      UNTIL IX-TOPA < 2
147500           END-IF.
147600       6011-CLASIFICA-AUTOMOVIL-E. EXIT.
147700
147800       6012-REACOMODA-TOP-AUTO SECTION.
147900           IF TOPA-VALOR (IX-TOPA) > TOPA-VALOR (IX-TOPA - 1)
148000              MOVE TOPA-LLAVE  (IX-TOPA) TO WKS-LINEA (1:10)
148100              MOVE TOPA-LLAVE  (IX-TOPA - 1) TO TOPA-LLAVE (IX-TOPA)
148200              MOVE WKS-LINEA (1:10)          TO TOPA-LLAVE (IX-TOPA - 1)
148300              MOVE TOPA-MARCA (IX-TOPA)      TO WKS-LINEA (1:20)
148400              MOVE TOPA-MARCA (IX-TOPA - 1)  TO TOPA-MARCA (IX-TOPA)
148500              MOVE WKS-LINEA (1:20)          TO TOPA-MARCA (IX-TOPA - 1)
148600              MOVE TOPA-MODELO (IX-TOPA)     TO WKS-LINEA (1:20)
148700              MOVE TOPA-MODELO (IX-TOPA - 1) TO TOPA-MODELO (IX-TOPA)
148800              MOVE WKS-LINEA (1:20)          TO TOPA-MODELO (IX-TOPA - 1)
148900              MOVE TOPA-VALOR (IX-TOPA)      TO WKS-CALC-VALOR
149000              MOVE TOPA-VALOR (IX-TOPA - 1)  TO TOPA-VALOR (IX-TOPA)
149100              MOVE WKS-CALC-VALOR            TO TOPA-VALOR (IX-TOPA - 1)
149200           END-IF.
149300       6012-REACOMODA-TOP-AUTO-E. EXIT.
149400
149500       6013-IMPRIME-TOP-AUTO SECTION.
149600           IF TOPA-LLAVE (IX-TOPA) NOT = SPACES
149700              MOVE SPACES TO LIN-DASHBORD
149800              STRING TOPA-LLAVE (IX-TOPA) " " TOPA-MARCA (IX-TOPA)
149900                     " " TOPA-MODELO (IX-TOPA) " " TOPA-VALOR (IX-TOPA)
150000                     DELIMITED BY SIZE INTO LIN-DASHBORD
150100              WRITE LIN-DASHBORD
150200           END-IF.
150300       6013-IMPRIME-TOP-AUTO-E. EXIT.
150400
150500      ******************************************************************
150600      *  INDICE DE UTILIZACION DE TODA LA FLOTA (REGLA #11): AUTOS     *
150700      *  NO DISPONIBLES / AUTOS TOTALES. SE IMPRIME UNA SOLA VEZ.      *
150800      ******************************************************************
150900       6020-CALCULA-UTILIZACION SECTION.
151000           IF WKS-TOT-AUTOS = ZERO
151100              MOVE ZERO TO WKS-PCT-UTIL-FLOTA
151200           ELSE
151300              COMPUTE WKS-PCT-UTIL-FLOTA ROUNDED =
151400                      ((WKS-TOT-AUTOS - WKS-TOT-AUTOS-DISP)
151500                       / WKS-TOT-AUTOS) * 100
151600           END-IF
151700           MOVE SPACES TO LIN-DASHBORD
151800           STRING "INDICE DE UTILIZACION DE FLOTA%: "
151900                  WKS-PCT-UTIL-FLOTA
152000                  DELIMITED BY SIZE INTO LIN-DASHBORD
152100           WRITE LIN-DASHBORD.
152200       6020-CALCULA-UTILIZACION-E. EXIT.
152300
152400      ******************************************************************
152500      *      7 0 0 0  -  I N T E R E S   T O T A L   D E   C A R T E R A
152600      *                  ( R E G L A   # 7 )                           *
152700      ******************************************************************
152800       7000-INTERES-TOTAL-CARTERA SECTION.
152900           MOVE ZERO TO WKS-INTERES-CARTERA
153000           PERFORM 7010-ACUMULA-INTERES-CREDITO
153100                   VARYING WKS-I FROM 1 BY 1
153200                   UNTIL WKS-I > WKS-CRD-CANT
153300           MOVE SPACES TO LIN-DASHBORD
153400           STRING "INTERES TOTAL PROYECTADO DE CARTERA DE CREDITO: "
153500                  WKS-INTERES-CARTERA
153600                  DELIMITED BY SIZE INTO LIN-DASHBORD
153700           WRITE LIN-DASHBORD.
153800       7000-INTERES-TOTAL-CARTERA-E. EXIT.
153900
154000       7010-ACUMULA-INTERES-CREDITO SECTION.
154100           IF TCR-ACTIVO (WKS-I)
154200              MOVE TCR-VALOR (WKS-I)        TO WKS-CALC-VALOR
154300              MOVE TCR-TASA-INTERES (WKS-I) TO WKS-CALC-TASA
154400              MOVE TCR-PLAZO-MESES (WKS-I)  TO WKS-CALC-PLAZO
154500              PERFORM 9000-CALCULA-CUOTA
154600              COMPUTE WKS-CALC-TOTAL-PAGADO ROUNDED =
154700                      WKS-CALC-CUOTA * TCR-PLAZO-MESES (WKS-I)
154800              COMPUTE WKS-CALC-TOTAL-INTERES ROUNDED =
154900                      WKS-CALC-TOTAL-PAGADO - TCR-VALOR (WKS-I)
155000              ADD WKS-CALC-TOTAL-INTERES TO WKS-INTERES-CARTERA
155100           END-IF.
155200       7010-ACUMULA-INTERES-CREDITO-E. EXIT.
155300
155400      ******************************************************************
155500      *      9 0 0 0  -  C U O T A   N I V E L A D A   (R E G L A #5)  *
155600      ******************************************************************
155700       9000-CALCULA-CUOTA SECTION.
155800           IF WKS-CALC-TASA = ZERO OR WKS-CALC-PLAZO = ZERO
155900              OR WKS-CALC-VALOR = ZERO
156000              MOVE ZERO TO WKS-CALC-CUOTA
156100           ELSE
156200              COMPUTE WKS-CALC-TASA-MES ROUNDED = WKS-CALC-TASA / 100
156300              COMPUTE WKS-CALC-FACTOR ROUNDED =
156400                      (1 + WKS-CALC-TASA-MES) ** WKS-CALC-PLAZO
156500              COMPUTE WKS-CALC-CUOTA ROUNDED =
156600                      (WKS-CALC-VALOR * WKS-CALC-TASA-MES) /
156700                      (1 - (1 / WKS-CALC-FACTOR))
156800           END-IF.
156900       9000-CALCULA-CUOTA-E. EXIT.
157000
157100      ******************************************************************
157200      *      9 0 1 0  -  D I A S   E N T R E   D O S   F E C H A S     *
157300      ******************************************************************
157400       9010-CALCULA-DIAS-ENTRE SECTION.
157500           COMPUTE WKS-DIAS-ENTRE =
157600                   FUNCTION INTEGER-OF-DATE (WKS-FEC-B) -
157700                   FUNCTION INTEGER-OF-DATE (WKS-FEC-A).
157800       9010-CALCULA-DIAS-ENTRE-E. EXIT.
157900
158000      ******************************************************************
158100      *      9 0 2 0  -  M E S E S   E N T E R O S   E N T R E   D O S *
158200      *                  F E C H A S                                  *
158300      ******************************************************************
158400       9020-CALCULA-MESES-ENTRE SECTION.
158500           COMPUTE WKS-MESES-ENTRE =
158600                   ((WKS-FB-ANI - WKS-FA-ANI) * 12) +
158700                   (WKS-FB-MES - WKS-FA-MES)
158800           IF WKS-FB-DIA < WKS-FA-DIA
158900              SUBTRACT 1 FROM WKS-MESES-ENTRE
159000           END-IF
159100           IF WKS-MESES-ENTRE < 0
159200              MOVE ZERO TO WKS-MESES-ENTRE
159300           END-IF.
159400       9020-CALCULA-MESES-ENTRE-E. EXIT.
159500
159600      ******************************************************************
159700      *              9 9 0 0  -  C I E R R E   D E L   P R O C E S O   *
159800      ******************************************************************
159900       9900-FIN SECTION.
160000           MOVE SPACES TO LIN-DASHBORD
160100           STRING "TOTALES GENERALES: CLIENTES=" WKS-CLI-CANT
160200                  " AUTOMOVILES=" WKS-AUT-CANT
160300                  " CONTRATOS-ARRIENDO=" WKS-CTR-CANT
160400                  " CONTRATOS-CREDITO=" WKS-CRD-CANT
160500                  " SOLICITUDES=" WKS-SOL-CANT
160600                  DELIMITED BY SIZE INTO LIN-DASHBORD
160700           WRITE LIN-DASHBORD
160800           CLOSE TLCLIE TLAUTO TLCTRR TLCRED DASHBORD
160900           DISPLAY "*******************************************"
161000           DISPLAY "TLANL01 - ANALISIS DE CARTERA FINALIZADO"
161100           DISPLAY "CLIENTES PROCESADOS  : " WKS-CLI-CANT
161200           DISPLAY "AUTOMOVILES PROCESADOS: " WKS-AUT-CANT
161300           DISPLAY "TARJETAS SYSIN LEIDAS : " WKS-77-TARJETAS-LEIDAS
161400           DISPLAY "TARJETAS MES INVALIDO : " WKS-77-TARJETAS-MAL-MES
161500           DISPLAY "*******************************************".
161600       9900-FIN-E. EXIT.
161700      ******************************************************************
