000100      ******************************************************************
000200      * COPY        : TLAUTO                                          *
000300      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000400      * DESCRIPCION : LAYOUT DEL MAESTRO DE AUTOMOVILES (TLAUTO)       *
000500      * PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600      * FECHA       : 14/03/1989                                       *
000700      ******************************************************************
000800      *   HISTORIAL DE CAMBIOS
000900      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
001000      *   ----------  ------------  -----------  ---------------------
001100      *   14/03/1989  PEDR          188402       LAYOUT ORIGINAL
001200      *   02/11/1995  RMLQ          188977       AGREGA AUT-ANIO Y
001300      *                                          AUT-PLACA (SOLICITADO
001400      *                                          POR REPORTES)
001500      *   23/06/2008  JMLR          204119       AGREGA 88-LEVEL
001600      *                                          AUT-DISPONIBLE-SI
001700      ******************************************************************
001800       01  REG-TLAUTO.
001900           05  AUT-LLAVE                 PIC X(10).
002000           05  AUT-MARCA                 PIC X(20).
002100           05  AUT-MODELO                PIC X(20).
002200           05  AUT-ANIO                  PIC 9(04).
002300           05  AUT-PLACA                 PIC X(08).
002400      *--> TARIFA DE ARRENDAMIENTO POR DIA
002500           05  AUT-TARIFA-DIA            PIC S9(07)V99 COMP-3.
002600      *--> BANDERA DE DISPONIBILIDAD  ("Y" DISPONIBLE / "N" NO)
002700           05  AUT-DISPONIBLE            PIC X(01).
002800               88  AUT-DISPONIBLE-SI              VALUE "Y".
002900               88  AUT-DISPONIBLE-NO              VALUE "N".
003000           05  FILLER                    PIC X(10).
003100      ******************************************************************
