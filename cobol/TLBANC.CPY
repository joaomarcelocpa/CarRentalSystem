000100      ******************************************************************
000200      * COPY        : TLBANC                                          *
000300      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000400      * DESCRIPCION : LAYOUT DEL MAESTRO DE BANCOS OTORGANTES (TLBANC) *
000500      * PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600      * FECHA       : 14/03/1989                                       *
000700      ******************************************************************
000800      *   HISTORIAL DE CAMBIOS
000900      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
001000      *   ----------  ------------  -----------  ---------------------
001100      *   14/03/1989  PEDR          188402       LAYOUT ORIGINAL
001200      ******************************************************************
001300       01  REG-TLBANC.
001400           05  BAN-LLAVE                 PIC X(10).
001500           05  BAN-CODIGO                PIC X(10).
001600           05  FILLER                    PIC X(05).
001700      ******************************************************************
