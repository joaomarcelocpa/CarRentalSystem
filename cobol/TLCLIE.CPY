000100      ******************************************************************
000200      * COPY        : TLCLIE                                          *
000300      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000400      * DESCRIPCION : LAYOUT DEL MAESTRO DE CLIENTES (TLCLIE), USADO   *
000500      *             : POR TLCTR01 (FLUJO DE SOLICITUDES) Y TLANL01     *
000600      *             : (ANALISIS Y REPORTES)                            *
000700      * PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800      * FECHA       : 14/03/1989                                       *
000900      ******************************************************************
001000      *   HISTORIAL DE CAMBIOS
001100      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
001200      *   ----------  ------------  -----------  ---------------------
001300      *   14/03/1989  PEDR          188402       LAYOUT ORIGINAL
001400      *   02/11/1995  RMLQ          188977       AGREGA CLI-PROFESION
001500      *   19/01/1999  PEDR          191045       AJUSTE Y2K, CLI-FECHA
001600      *                                          NACIMIENTO A 4 DIGITOS
001700      *   23/06/2008  JMLR          204119       AGREGA CONTADORES DE
001800      *                                          CREDITO ACTIVO PARA
001900      *                                          TLANL01 (RIESGO)
002000      ******************************************************************
002100       01  REG-TLCLIE.
002200      *--> LLAVE PRIMARIA DEL MAESTRO, IGUAL AL CLI-LLAVE DE TLSOLI
002300           05  CLI-LLAVE                 PIC X(10).
002400           05  CLI-NOMBRE                PIC X(40).
002500      *--> IDENTIFICACION TRIBUTARIA (CPF) DEL CLIENTE
002600           05  CLI-CPF                   PIC X(11).
002700           05  CLI-DIRECCION             PIC X(60).
002800           05  CLI-PROFESION             PIC X(30).
002900      *--> CAMPOS DERIVADOS, RECALCULADOS EN CADA CORRIDA DE TLANL01
003000           05  CLI-CREDITOS-ACTIVOS.
003100               10  CLI-CANT-CRED-ACTIVOS PIC 9(02).
003200               10  CLI-TOT-CRED-ACTIVOS  PIC S9(09)V99 COMP-3.
003300           05  FILLER                    PIC X(20).
003400      ******************************************************************
