000100      ******************************************************************
000200      * COPY        : TLCRED                                          *
000300      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000400      * DESCRIPCION : LAYOUT DEL MAESTRO DE CONTRATOS DE CREDITO       *
000500      *             : (TLCRED), MANTENIDO POR TLCTR01, LEIDO POR       *
000600      *             : TLANL01 PARA REPORTES DE RIESGO E INTERES        *
000700      * PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800      * FECHA       : 14/03/1989                                       *
000900      ******************************************************************
001000      *   HISTORIAL DE CAMBIOS
001100      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
001200      *   ----------  ------------  -----------  ---------------------
001300      *   14/03/1989  PEDR          188402       LAYOUT ORIGINAL
001400      *   19/01/1999  PEDR          191045       AJUSTE Y2K DE FECHAS
001500      *   23/06/2008  JMLR          204119       AGREGA CRD-OBSERVA
001600      *                                          PARA NOTA DE
001700      *                                          LIQUIDACION ANTICIPADA
001800      ******************************************************************
001900       01  REG-TLCRED.
002000           05  CRD-LLAVE                 PIC X(10).
002100           05  CRD-SOLICITUD             PIC X(10).
002200           05  CRD-BANCO                 PIC X(10).
002300      *--> PRINCIPAL FINANCIADO
002400           05  CRD-VALOR                 PIC S9(09)V99 COMP-3.
002500      *--> TASA NOMINAL MENSUAL, EN PORCENTAJE (1.5000 = 1.5% MENSUAL)
002600           05  CRD-TASA-INTERES          PIC S9(03)V9(04) COMP-3.
002700           05  CRD-PLAZO-MESES           PIC 9(03).
002800           05  CRD-FECHA-OTORGA          PIC 9(08).
002900      *--> CERO HASTA QUE SE LIQUIDE EL CREDITO
003000           05  CRD-FECHA-LIQUIDA         PIC 9(08).
003100           05  CRD-ESTADO                PIC X(09).
003200               88  CRD-ACTIVO                     VALUE "ATIVO".
003300               88  CRD-LIQUIDADO                   VALUE "LIQUIDADO".
003400           05  CRD-OBSERVA               PIC X(80).
003500           05  FILLER                    PIC X(05).
003600      ******************************************************************
