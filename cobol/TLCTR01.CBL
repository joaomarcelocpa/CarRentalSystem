000100      ******************************************************************
000200      * FECHA       : 06/03/1989                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000500      * PROGRAMA    : TLCTR01                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : MOTOR DE REGLAS DE SOLICITUDES DE ARRENDAMIENTO. *
000800      *             : RECIBE LAS SOLICITUDES DEL DIA (TLSOLI) JUNTO CON*
000900      *             : LAS TARJETAS DE CONTROL DE SYSIN, DECIDE APROBAR *
001000      *             : O RECHAZAR CADA UNA POR LA VIA SIMPLE O POR LA   *
001100      *             : VIA DE CREDITO BANCARIO, GENERA LOS CONTRATOS DE *
001200      *             : ARRENDAMIENTO Y DE CREDITO, ATIENDE FINALIZACION *
001300      *             : DE CONTRATOS, BARRE RENOVACIONES PROXIMAS A      *
001400      *             : VENCER Y PROCESA LIQUIDACIONES ANTICIPADAS DE    *
001500      *             : CREDITO.                                         *
001600      * ARCHIVOS    : TLCLIE=C,TLAUTO=A,TLBANC=C,TLINGR=A,TLSOLI=A,    *
001700      *             : TLCTRR=A,TLCRED=A                                *
001800      * ACCION (ES) : S=SOLICITUD SIMPLE,K=SOLICITUD CON CREDITO,      *
001900      *             : F=FINALIZA CONTRATO,L=LIQUIDA CREDITO,           *
002000      *             : I=REGISTRA INGRESO,X=FIN DE TARJETAS             *
002100      * PROGRAMA(S) : NO APLICA                                        *
002200      * CANAL       : BATCH NOCTURNO                                   *
002300      * INSTALADO   : 12/03/1989                                       *
002400      * BPM/RATIONAL: 188402                                           *
002500      * NOMBRE      : MOTOR DE REGLAS ARRENDAMIENTO/CREDITO            *
002600      * DESCRIPCION : PROCESO PRINCIPAL                                *
002700      ******************************************************************
002800      *   HISTORIAL DE CAMBIOS
002900      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
003000      *   ----------  ------------  -----------  ---------------------
003100      *   06/03/1989  PEDR          188402       VERSION ORIGINAL,
003200      *                                          SOLO VIA SIMPLE
003300      *   17/08/1991  PEDR          188811       AGREGA VIA DE CREDITO
003400      *                                          BANCARIO (4000-)
003500      *   02/11/1995  RMLQ          188977       AGREGA BARRIDO DE
003600      *                                          RENOVACIONES (6000-)
003700      *   19/01/1999  PEDR          191045       AJUSTE Y2K: TODAS LAS
003800      *                                          FECHAS A 9(08) AAAAMMDD
003900      *   30/06/1999  PEDR          191210       CORRIGE CALCULO DE
004000      *                                          MESES TRANSCURRIDOS EN
004100      *                                          7010- PARA SIGLO 2000
004200      *   23/06/2008  JMLR          204119       AGREGA LIQUIDACION
004300      *                                          ANTICIPADA (7000-) Y
004400      *                                          REGISTRO DE INGRESOS
004500      *                                          (8000-)
004600      *   11/09/2011  RMLQ          207733       AMPLIA TEXTO DE
004700      *                                          CONTRATO, AGREGA NOTA
004800      *                                          DE FINALIZACION
004900      *   14/02/2014  JMLR          210044       AGREGA TECHOS DE BANCO
005000      *                                          COMO VALIDACION
005100      *                                          INFORMATIVA (4020-)
005200      *   17/03/2015  RMLQ          211502       AGREGA PAREJA FSE- Y
005300      *                                          LLAVE A WKS-FS-STATUS,
005400      *                                          VALIDACION DE APERTURA
005500      *                                          CON DEBD1R00 EN 1000- Y
005600      *                                          9900- (ANTES SOLO SE
005700      *                                          REVISABA FS- EN LOS
005800      *                                          READ, NUNCA EN LOS OPEN)
005900      *   17/03/2015  RMLQ          211502       QUITA TLSOLI DUPLICADO
006000      *                                          DE LA LISTA DE OPEN
006100      *                                          INPUT EN 1000-INICIO
006200      *                                          (SE ABRIA DOS VECES SIN
006300      *                                          CERRAR LA PRIMERA)
006400      *   02/06/2015  RMLQ          211623       CORRIGE 6001-EVALUA-
006500      *                                          RENOVACION: FEC-A Y
006600      *                                          FEC-B ESTABAN AL REVES,
006700      *                                          9010- REGRESABA HOY
006800      *                                          MENOS FIN DE CONTRATO
006900      *                                          (NEGATIVO) EN VEZ DE
007000      *                                          FIN DE CONTRATO MENOS
007100      *                                          HOY, SE RENOVABAN
007200      *                                          CONTRATOS QUE NO
007300      *                                          ESTABAN POR VENCER
007400      *   02/06/2015  RMLQ          211623       AGREGA CONTADORES 77-
007500      *                                          DE TARJETAS DE SYSIN
007600      *                                          Y PARRAFO 1007- QUE
007700      *                                          LAS LLEVA, SE LLAMA
007800      *                                          DESPUES DE CADA ACCEPT
007900      *                                          DE WKS-PARM-TRANS
008000      ******************************************************************
008100       IDENTIFICATION DIVISION.
008200       PROGRAM-ID.     TLCTR01.
008300       AUTHOR.         ERICK RAMIREZ.
008400       INSTALLATION.   GERENCIA DE SISTEMAS - TARJETA Y CREDITO.
008500       DATE-WRITTEN.   06/03/1989.
008600       DATE-COMPILED.  06/03/1989.
008700       SECURITY.       CONFIDENCIAL - USO INTERNO.
008800
008900       ENVIRONMENT DIVISION.
009000       CONFIGURATION SECTION.
009100       SOURCE-COMPUTER. IBM-370.
009200       OBJECT-COMPUTER. IBM-370.
009300       SPECIAL-NAMES.
009400           C01 IS TOP-OF-FORM.
009500
009600       INPUT-OUTPUT SECTION.
009700       FILE-CONTROL.
009800      ******************************************************************
009900      *              A R C H I V O S   M A E S T R O S
010000      ******************************************************************
010100           SELECT TLCLIE  ASSIGN   TO TLCLIE
010200                  ORGANIZATION     IS LINE SEQUENTIAL
010300                  FILE STATUS      IS FS-TLCLIE FSE-TLCLIE.
010400
010500           SELECT TLAUTO  ASSIGN   TO TLAUTO
010600                  ORGANIZATION     IS LINE SEQUENTIAL
010700                  FILE STATUS      IS FS-TLAUTO FSE-TLAUTO.
010800
010900           SELECT TLBANC  ASSIGN   TO TLBANC
011000                  ORGANIZATION     IS LINE SEQUENTIAL
011100                  FILE STATUS      IS FS-TLBANC FSE-TLBANC.
011200
011300           SELECT TLINGR  ASSIGN   TO TLINGR
011400                  ORGANIZATION     IS LINE SEQUENTIAL
011500                  FILE STATUS      IS FS-TLINGR FSE-TLINGR.
011600
011700           SELECT TLSOLI  ASSIGN   TO TLSOLI
011800                  ORGANIZATION     IS LINE SEQUENTIAL
011900                  FILE STATUS      IS FS-TLSOLI FSE-TLSOLI.
012000
012100           SELECT TLCTRR  ASSIGN   TO TLCTRR
012200                  ORGANIZATION     IS LINE SEQUENTIAL
012300                  FILE STATUS      IS FS-TLCTRR FSE-TLCTRR.
012400
012500           SELECT TLCRED  ASSIGN   TO TLCRED
012600                  ORGANIZATION     IS LINE SEQUENTIAL
012700                  FILE STATUS      IS FS-TLCRED FSE-TLCRED.
012800
012900       DATA DIVISION.
013000       FILE SECTION.
013100      ******************************************************************
013200      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
013300      ******************************************************************
013400      *   MAESTRO DE CLIENTES
013500       FD  TLCLIE.
013600           COPY TLCLIE.
013700      *   MAESTRO DE AUTOMOVILES
013800       FD  TLAUTO.
013900           COPY TLAUTO.
014000      *   MAESTRO DE BANCOS OTORGANTES
014100       FD  TLBANC.
014200           COPY TLBANC.
014300      *   MAESTRO DE INGRESOS DE CLIENTE
014400       FD  TLINGR.
014500           COPY TLINGR.
014600      *   SOLICITUDES DE ARRENDAMIENTO DEL DIA
014700       FD  TLSOLI.
014800           COPY TLSOLI.
014900      *   MAESTRO DE CONTRATOS DE ARRENDAMIENTO (ENTRADA/SALIDA)
015000       FD  TLCTRR.
015100           COPY TLCTRR.
015200      *   MAESTRO DE CONTRATOS DE CREDITO (ENTRADA/SALIDA)
015300       FD  TLCRED.
015400           COPY TLCRED.
015500
015600       WORKING-STORAGE SECTION.
015700      ******************************************************************
015800      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015900      ******************************************************************
016000       01  WKS-FS-STATUS.
016100           02  FS-TLCLIE                 PIC 9(02) VALUE ZEROES.
016200           02  FSE-TLCLIE.
016300               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
016400               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
016500               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
016600           02  FS-TLAUTO                 PIC 9(02) VALUE ZEROES.
016700           02  FSE-TLAUTO.
016800               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
016900               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
017000               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
017100           02  FS-TLBANC                 PIC 9(02) VALUE ZEROES.
017200           02  FSE-TLBANC.
017300               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
017400               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
017500               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
017600           02  FS-TLINGR                 PIC 9(02) VALUE ZEROES.
017700           02  FSE-TLINGR.
017800               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
017900               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
018000               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
018100           02  FS-TLSOLI                 PIC 9(02) VALUE ZEROES.
018200           02  FSE-TLSOLI.
018300               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
018400               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
018500               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
018600           02  FS-TLCTRR                 PIC 9(02) VALUE ZEROES.
018700           02  FSE-TLCTRR.
018800               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
018900               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
019000               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
019100           02  FS-TLCRED                 PIC 9(02) VALUE ZEROES.
019200           02  FSE-TLCRED.
019300               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
019400               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
019500               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
019600           02  PROGRAMA                  PIC X(08) VALUE "TLCTR01".
019700           02  ARCHIVO                   PIC X(08) VALUE SPACES.
019800           02  ACCION                    PIC X(10) VALUE SPACES.
019900           02  LLAVE                     PIC X(32) VALUE SPACES.
020000
020100      ******************************************************************
020200      *              TARJETA DE CONTROL DE FECHA DE CORRIDA            *
020300      ******************************************************************
020400       01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
020500       01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
020600           02  WKS-FCR-ANI               PIC 9(04).
020700           02  WKS-FCR-MES               PIC 9(02).
020800           02  WKS-FCR-DIA               PIC 9(02).
020900
021000      ******************************************************************
021100      *              TARJETA DE CONTROL DE TRANSACCION (SYSIN)         *
021200      ******************************************************************
021300       01  WKS-PARM-TRANS.
021400           02  PARM-ACCION               PIC X(01) VALUE "X".
021500               88  PARM-FIN-DATOS                  VALUE "X".
021600               88  PARM-SOLICITUD-SIMPLE           VALUE "S".
021700               88  PARM-SOLICITUD-CREDITO          VALUE "K".
021800               88  PARM-FINALIZA                   VALUE "F".
021900               88  PARM-LIQUIDA                    VALUE "L".
022000               88  PARM-INGRESO                    VALUE "I".
022100           02  PARM-DATOS                PIC X(79) VALUE SPACES.
022200       01  WKS-PARM-SOLICITUD REDEFINES WKS-PARM-TRANS.
022300           02  FILLER                    PIC X(01).
022400           02  PSOL-ID                   PIC X(10).
022500           02  FILLER                    PIC X(69).
022600       01  WKS-PARM-CREDITO   REDEFINES WKS-PARM-TRANS.
022700           02  FILLER                    PIC X(01).
022800           02  PCRE-ID                   PIC X(10).
022900           02  PCRE-BANCO                PIC X(10).
023000           02  PCRE-TASA                 PIC S9(03)V9(04).
023100           02  PCRE-PLAZO                PIC 9(03).
023200           02  FILLER                    PIC X(48).
023300       01  WKS-PARM-FINALIZA  REDEFINES WKS-PARM-TRANS.
023400           02  FILLER                    PIC X(01).
023500           02  PFIN-ID                   PIC X(10).
023600           02  PFIN-MOTIVO               PIC X(40).
023700           02  FILLER                    PIC X(29).
023800       01  WKS-PARM-LIQUIDA   REDEFINES WKS-PARM-TRANS.
023900           02  FILLER                    PIC X(01).
024000           02  PLIQ-ID                   PIC X(10).
024100           02  PLIQ-MONTO                PIC S9(09)V99.
024200           02  FILLER                    PIC X(57).
024300       01  WKS-PARM-INGRESO   REDEFINES WKS-PARM-TRANS.
024400           02  FILLER                    PIC X(01).
024500           02  PING-ID                   PIC X(10).
024600           02  PING-CLIENTE              PIC X(10).
024700           02  PING-VALOR                PIC S9(09)V99.
024800           02  PING-TIPO                 PIC X(12).
024900           02  PING-FEC-INI              PIC 9(08).
025000           02  PING-FEC-FIN              PIC 9(08).
025100           02  FILLER                    PIC X(19).
025200
025300      ******************************************************************
025400      *              TABLA DE CLIENTES (CARGADA DE TLCLIE)             *
025500      ******************************************************************
025600       01  WKS-CLI-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
025700       01  TAB-CLIENTES.
025800           02  TAB-CLI OCCURS 1 TO 300 TIMES DEPENDING ON WKS-CLI-CANT
025900                       ASCENDING KEY IS TCL-LLAVE
026000                       INDEXED BY IX-CLI.
026100               03  TCL-LLAVE             PIC X(10).
026200               03  TCL-NOMBRE            PIC X(40).
026300               03  TCL-CPF               PIC X(11).
026400               03  TCL-DIRECCION         PIC X(60).
026500               03  TCL-PROFESION         PIC X(30).
026600               03  TCL-CANT-CRED-ACT     PIC 9(02).
026700               03  TCL-TOT-CRED-ACT      PIC S9(09)V99 COMP-3.
026800
026900      ******************************************************************
027000      *              TABLA DE AUTOMOVILES (CARGADA DE TLAUTO)          *
027100      ******************************************************************
027200       01  WKS-AUT-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
027300       01  TAB-AUTOMOVILES.
027400           02  TAB-AUT OCCURS 1 TO 300 TIMES DEPENDING ON WKS-AUT-CANT
027500                       ASCENDING KEY IS TAU-LLAVE
027600                       INDEXED BY IX-AUT.
027700               03  TAU-LLAVE             PIC X(10).
027800               03  TAU-MARCA             PIC X(20).
027900               03  TAU-MODELO            PIC X(20).
028000               03  TAU-ANIO              PIC 9(04).
028100               03  TAU-PLACA             PIC X(08).
028200               03  TAU-TARIFA-DIA        PIC S9(07)V99 COMP-3.
028300               03  TAU-DISPONIBLE        PIC X(01).
028400                   88  TAU-DISPONIBLE-SI         VALUE "Y".
028500                   88  TAU-DISPONIBLE-NO         VALUE "N".
028600
028700      ******************************************************************
028800      *              TABLA DE BANCOS (CARGADA DE TLBANC)               *
028900      ******************************************************************
029000       01  WKS-BAN-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
029100       01  TAB-BANCOS.
029200           02  TAB-BAN OCCURS 1 TO 50 TIMES DEPENDING ON WKS-BAN-CANT
029300                       ASCENDING KEY IS TBN-LLAVE
029400                       INDEXED BY IX-BAN.
029500               03  TBN-LLAVE             PIC X(10).
029600               03  TBN-CODIGO            PIC X(10).
029700
029800      ******************************************************************
029900      *              TABLA DE INGRESOS (CARGADA DE TLINGR)             *
030000      ******************************************************************
030100       01  WKS-ING-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
030200       01  TAB-INGRESOS.
030300           02  TAB-ING OCCURS 1 TO 900 TIMES DEPENDING ON WKS-ING-CANT
030400                       INDEXED BY IX-ING.
030500               03  TIN-LLAVE             PIC X(10).
030600               03  TIN-CLIENTE           PIC X(10).
030700               03  TIN-VALOR             PIC S9(09)V99 COMP-3.
030800               03  TIN-TIPO              PIC X(12).
030900               03  TIN-FECHA-INICIO      PIC 9(08).
031000               03  TIN-FECHA-FIN         PIC 9(08).
031100
031200      ******************************************************************
031300      *      TABLA DE SOLICITUDES (CARGADA DE TLSOLI, ORDEN DE         *
031400      *      INGRESO, USADA PARA CONDUCIR LA CORRIDA Y COMO REFERENCIA *
031500      *      CRUZADA SOLICITUD->CLIENTE/AUTOMOVIL PARA CONTRATOS)      *
031600      ******************************************************************
031700       01  WKS-SOL-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
031800       01  TAB-SOLICITUDES.
031900           02  TAB-SOL OCCURS 1 TO 500 TIMES DEPENDING ON WKS-SOL-CANT
032000                       INDEXED BY IX-SOL.
032100               03  TSL-LLAVE             PIC X(10).
032200               03  TSL-CLIENTE           PIC X(10).
032300               03  TSL-AUTOMOVIL         PIC X(10).
032400               03  TSL-FECHA-INICIO      PIC 9(08).
032500               03  TSL-FECHA-FIN         PIC 9(08).
032600               03  TSL-OBSERVACIONES     PIC X(80).
032700               03  TSL-FECHA-CREACION    PIC 9(08).
032800               03  TSL-VALOR-ESTIMADO    PIC S9(09)V99 COMP-3.
032900               03  TSL-ESTADO            PIC X(02).
033000                   88  TSL-CREADA                 VALUE "CR".
033100                   88  TSL-EN-ANALISIS            VALUE "UA".
033200                   88  TSL-APROBADA               VALUE "AP".
033300                   88  TSL-RECHAZADA              VALUE "RJ".
033400                   88  TSL-EJECUTADA              VALUE "EX".
033500                   88  TSL-CANCELADA              VALUE "CA".
033600
033700      ******************************************************************
033800      *      TABLA DE CONTRATOS DE ARRENDAMIENTO (MAESTRO E/S)         *
033900      ******************************************************************
034000       01  WKS-CTR-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
034100       01  WKS-CTR-SEQ                   PIC 9(08) COMP-3 VALUE ZERO.
034200       01  TAB-CONTRATOS-ARR.
034300           02  TAB-CTR OCCURS 1 TO 500 TIMES DEPENDING ON WKS-CTR-CANT
034400                       INDEXED BY IX-CTR.
034500               03  TCT-LLAVE             PIC X(10).
034600               03  TCT-SOLICITUD         PIC X(10).
034700               03  TCT-FECHA-INICIO      PIC 9(08).
034800               03  TCT-FECHA-FIN         PIC 9(08).
034900               03  TCT-VALOR             PIC S9(09)V99 COMP-3.
035000               03  TCT-FECHA-FIRMA       PIC 9(08).
035100               03  TCT-ESTADO            PIC X(09).
035200                   88  TCT-ACTIVO                 VALUE "ATIVO".
035300                   88  TCT-FINALIZADO             VALUE "FINALIZADO".
035400                   88  TCT-RENOVADO               VALUE "RENOVADO".
035500               03  TCT-RENOVACION        PIC 9(02).
035600               03  TCT-DURACION-MESES    PIC 9(03).
035700               03  TCT-PUNTERO-TXT       PIC 9(04) COMP-3.
035800               03  TCT-TEXTO             PIC X(2000).
035900
036000      ******************************************************************
036100      *      TABLA DE CONTRATOS DE CREDITO (MAESTRO E/S)                *
036200      ******************************************************************
036300       01  WKS-CRD-CANT                  PIC 9(04) COMP-3 VALUE ZERO.
036400       01  WKS-CRD-SEQ                   PIC 9(08) COMP-3 VALUE ZERO.
036500       01  TAB-CONTRATOS-CRED.
036600           02  TAB-CRD OCCURS 1 TO 500 TIMES DEPENDING ON WKS-CRD-CANT
036700                       INDEXED BY IX-CRD.
036800               03  TCR-LLAVE             PIC X(10).
036900               03  TCR-SOLICITUD         PIC X(10).
037000               03  TCR-BANCO             PIC X(10).
037100               03  TCR-VALOR             PIC S9(09)V99 COMP-3.
037200               03  TCR-TASA-INTERES      PIC S9(03)V9(04) COMP-3.
037300               03  TCR-PLAZO-MESES       PIC 9(03).
037400               03  TCR-FECHA-OTORGA      PIC 9(08).
037500               03  TCR-FECHA-LIQUIDA     PIC 9(08).
037600               03  TCR-ESTADO            PIC X(09).
037700                   88  TCR-ACTIVO                 VALUE "ATIVO".
037800                   88  TCR-LIQUIDADO              VALUE "LIQUIDADO".
037900               03  TCR-OBSERVA           PIC X(80).
038000
038100      ******************************************************************
038200      *              TABLA DE FIN DE MES (ARITMETICA DE FECHAS)        *
038300      ******************************************************************
038400       01  TABLA-DIAS-MES.
038500           02  FILLER      PIC X(24) VALUE "312831303130313130313031".
038600       01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
038700           02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
038800
038900      ******************************************************************
039000      *              RECURSOS DE TRABAJO Y CONTADORES DE CONTROL       *
039100      ******************************************************************
039200       01  WKS-BANDERAS.
039300           02  WKS-FIN-TRANS              PIC X(01) VALUE "N".
039400               88  FIN-TRANS                        VALUE "S".
039500       01  WKS-CONTADORES.
039600           02  WKS-CTR-RENOVADOS         PIC 9(05) COMP-3 VALUE ZERO.
039700           02  WKS-CTR-NO-RENOVADOS      PIC 9(05) COMP-3 VALUE ZERO.
039800           02  WKS-CTR-APROBADAS         PIC 9(05) COMP-3 VALUE ZERO.
039900           02  WKS-CTR-RECHAZADAS        PIC 9(05) COMP-3 VALUE ZERO.
040000
040100       01  WKS-BUSQUEDA.
040200           02  WKS-AUT-ENCONTRADO        PIC X(01) VALUE "N".
040300               88  AUT-ENCONTRADO                  VALUE "S".
040400           02  WKS-CLI-ENCONTRADO        PIC X(01) VALUE "N".
040500               88  CLI-ENCONTRADO                  VALUE "S".
040600           02  WKS-BAN-ENCONTRADO        PIC X(01) VALUE "N".
040700               88  BAN-ENCONTRADO                  VALUE "S".
040800           02  WKS-SOL-ENCONTRADA        PIC X(01) VALUE "N".
040900               88  SOL-ENCONTRADA-SI               VALUE "S".
041000           02  WKS-CTR-ENCONTRADO        PIC X(01) VALUE "N".
041100               88  CTR-ENCONTRADO                  VALUE "S".
041200           02  WKS-CRD-ENCONTRADO        PIC X(01) VALUE "N".
041300               88  CRD-ENCONTRADO                  VALUE "S".
041400           02  WKS-IX-SOL-ACTUAL         PIC 9(04) COMP-3 VALUE ZERO.
041500           02  WKS-IX-CTR-ACTUAL         PIC 9(04) COMP-3 VALUE ZERO.
041600           02  WKS-IX-CRD-ACTUAL         PIC 9(04) COMP-3 VALUE ZERO.
041700           02  WKS-I                     PIC 9(04) COMP-3 VALUE ZERO.
041800
041900       01  WKS-VALIDACION-ARRENDAM.
042000           02  WKS-ARRENDAM-APROBADO     PIC X(01) VALUE "N".
042100               88  ARRENDAM-APROBADO-SI            VALUE "S".
042200           02  WKS-CTA-ARRENDAM-CLI      PIC 9(03) COMP-3 VALUE ZERO.
042300
042400       01  WKS-VALIDACION-CREDITO.
042500           02  WKS-CREDITO-APROBADO      PIC X(01) VALUE "N".
042600               88  CREDITO-APROBADO-SI             VALUE "S".
042700           02  WKS-CTA-CREDITOS-ACT-CLI  PIC 9(03) COMP-3 VALUE ZERO.
042800           02  WKS-SUMA-CREDITOS-ACT-CLI PIC S9(09)V99 COMP-3 VALUE ZERO.
042900
043000       01  WKS-TECHOS-BANCO.
043100           02  WKS-BANCO-OTORGA          PIC X(01) VALUE "N".
043200           02  WKS-BANCO-EVALUA          PIC X(01) VALUE "N".
043300
043400      ******************************************************************
043500      *              CAMPOS DE CALCULO DE CUOTA (REGLA #5)             *
043600      ******************************************************************
043700       01  WKS-CALCULO-CUOTA.
043800           02  WKS-CALC-VALOR            PIC S9(09)V99      COMP-3.
043900           02  WKS-CALC-TASA             PIC S9(03)V9(04)   COMP-3.
044000           02  WKS-CALC-PLAZO            PIC 9(03).
044100           02  WKS-CALC-TASA-MES         PIC S9(03)V9(08)   COMP-3.
044200           02  WKS-CALC-FACTOR           PIC S9(06)V9(08)   COMP-3.
044300           02  WKS-CALC-CUOTA            PIC S9(09)V99      COMP-3.
044400
044500       01  WKS-SALDO-PENDIENTE-AREA.
044600           02  WKS-SALDO-PENDIENTE       PIC S9(09)V99 COMP-3 VALUE ZERO.
044700           02  WKS-MESES-TRANSCURRIDOS   PIC S9(04)    COMP-3 VALUE ZERO.
044800           02  WKS-FALTANTE              PIC S9(09)V99 COMP-3 VALUE ZERO.
044900
045000      ******************************************************************
045100      *              CAMPOS AUXILIARES DE FECHAS (DIAS/MESES)          *
045200      ******************************************************************
045300       01  WKS-FECHAS-AUX.
045400           02  WKS-FEC-A                 PIC 9(08) VALUE ZEROES.
045500           02  WKS-FEC-A-R REDEFINES WKS-FEC-A.
045600               03  WKS-FEC-A-ANI         PIC 9(04).
045700               03  WKS-FEC-A-MES         PIC 9(02).
045800               03  WKS-FEC-A-DIA         PIC 9(02).
045900           02  WKS-FEC-B                 PIC 9(08) VALUE ZEROES.
046000           02  WKS-FEC-B-R REDEFINES WKS-FEC-B.
046100               03  WKS-FEC-B-ANI         PIC 9(04).
046200               03  WKS-FEC-B-MES         PIC 9(02).
046300               03  WKS-FEC-B-DIA         PIC 9(02).
046400           02  WKS-DIAS-ENTRE            PIC S9(06) COMP-3 VALUE ZERO.
046500           02  WKS-MESES-ENTRE           PIC S9(04) COMP-3 VALUE ZERO.
046600
046700       01  WKS-INGRESO-AREA.
046800           02  WKS-CTA-INGRESOS-CLI      PIC 9(03) COMP-3 VALUE ZERO.
046900           02  WKS-ING-ANUAL             PIC S9(09)V99 COMP-3 VALUE ZERO.
047000
047100       01  WKS-MENSAJE                   PIC X(60) VALUE SPACES.
047200
047300      ******************************************************************
047400      *      C O N T A D O R E S   D E   T A R J E T A S   S Y S I N   *
047500      ******************************************************************
047600       77  WKS-77-TARJETAS-LEIDAS        PIC 9(05) COMP-3 VALUE ZERO.
047700       77  WKS-77-TARJETAS-DESCON        PIC 9(05) COMP-3 VALUE ZERO.
047800      ******************************************************************
047900       PROCEDURE DIVISION.
048000      ******************************************************************
048100      *               S E C C I O N    P R I N C I P A L
048200      ******************************************************************
048300       000-MAIN SECTION.
048400           PERFORM 1000-INICIO
048500           PERFORM 2000-PROCESA-SOLICITUDES UNTIL FS-TLSOLI = 10
048600           PERFORM 6000-BARRIDO-RENOVACIONES
048700           ACCEPT WKS-PARM-TRANS FROM SYSIN
048800           PERFORM 1007-CUENTA-TARJETA-SYSIN
048900                   THRU 1007-CUENTA-TARJETA-SYSIN-E
049000           PERFORM 7000-DESPACHA-TRANSACCION UNTIL FIN-TRANS
049100           PERFORM 9900-FIN
049200           STOP RUN.
049300       000-MAIN-E. EXIT.
049400
049500      ******************************************************************
049600      *              A P E R T U R A   Y   C A R G A                   *
049700      ******************************************************************
049800       1000-INICIO SECTION.
049900           ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
050000           OPEN INPUT  TLCLIE TLAUTO TLBANC TLINGR
050100                OPEN INPUT  TLCTRR TLCRED
050200           PERFORM 1005-VALIDA-APERTURA
050300           PERFORM 1010-CARGA-CLIENTES     UNTIL FS-TLCLIE = 10
050400           PERFORM 1020-CARGA-AUTOMOVILES  UNTIL FS-TLAUTO = 10
050500           PERFORM 1030-CARGA-BANCOS       UNTIL FS-TLBANC = 10
050600           PERFORM 1040-CARGA-INGRESOS     UNTIL FS-TLINGR = 10
050700           PERFORM 1050-CARGA-CTR-ARRIENDO UNTIL FS-TLCTRR = 10
050800           PERFORM 1060-CARGA-CTR-CREDITO  UNTIL FS-TLCRED = 10
050900           CLOSE TLCTRR TLCRED
051000           OPEN INPUT TLSOLI
051100           PERFORM 1006-VALIDA-APERTURA-SOLI.
051200       1000-INICIO-E. EXIT.
051300
051400      ******************************************************************
051500      *      1 0 0 5  -  V A L I D A C I O N   D E   A P E R T U R A   *
051600      *                  D E   L O S   M A E S T R O S   D E   E N T R *
051700      ******************************************************************
051800       1005-VALIDA-APERTURA SECTION.
051900           IF FS-TLCLIE NOT EQUAL 0 AND 97
052000              MOVE 'OPEN'    TO ACCION
052100              MOVE SPACES    TO LLAVE
052200              MOVE 'TLCLIE'  TO ARCHIVO
052300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
052400                                    FS-TLCLIE, FSE-TLCLIE
052500              DISPLAY '*** ERROR AL ABRIR TLCLIE, FS: ' FS-TLCLIE
052600                      UPON CONSOLE
052700              STOP RUN
052800           END-IF
052900           IF FS-TLAUTO NOT EQUAL 0 AND 97
053000              MOVE 'OPEN'    TO ACCION
053100              MOVE SPACES    TO LLAVE
053200              MOVE 'TLAUTO'  TO ARCHIVO
053300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053400                                    FS-TLAUTO, FSE-TLAUTO
053500              DISPLAY '*** ERROR AL ABRIR TLAUTO, FS: ' FS-TLAUTO
053600                      UPON CONSOLE
053700              STOP RUN
053800           END-IF
053900           IF FS-TLBANC NOT EQUAL 0 AND 97
054000              MOVE 'OPEN'    TO ACCION
054100              MOVE SPACES    TO LLAVE
054200              MOVE 'TLBANC'  TO ARCHIVO
054300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054400                                    FS-TLBANC, FSE-TLBANC
054500              DISPLAY '*** ERROR AL ABRIR TLBANC, FS: ' FS-TLBANC
054600                      UPON CONSOLE
054700              STOP RUN
054800           END-IF
054900           IF FS-TLINGR NOT EQUAL 0 AND 97
055000              MOVE 'OPEN'    TO ACCION
055100              MOVE SPACES    TO LLAVE
055200              MOVE 'TLINGR'  TO ARCHIVO
055300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055400                                    FS-TLINGR, FSE-TLINGR
055500              DISPLAY '*** ERROR AL ABRIR TLINGR, FS: ' FS-TLINGR
055600                      UPON CONSOLE
055700              STOP RUN
055800           END-IF
055900           IF FS-TLCTRR NOT EQUAL 0 AND 97
056000              MOVE 'OPEN'    TO ACCION
056100              MOVE SPACES    TO LLAVE
056200              MOVE 'TLCTRR'  TO ARCHIVO
056300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
056400                                    FS-TLCTRR, FSE-TLCTRR
056500              DISPLAY '*** ERROR AL ABRIR TLCTRR, FS: ' FS-TLCTRR
056600                      UPON CONSOLE
056700              STOP RUN
056800           END-IF
056900           IF FS-TLCRED NOT EQUAL 0 AND 97
057000              MOVE 'OPEN'    TO ACCION
057100              MOVE SPACES    TO LLAVE
057200              MOVE 'TLCRED'  TO ARCHIVO
057300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
057400                                    FS-TLCRED, FSE-TLCRED
057500              DISPLAY '*** ERROR AL ABRIR TLCRED, FS: ' FS-TLCRED
057600                      UPON CONSOLE
057700              STOP RUN
057800           END-IF.
057900       1005-VALIDA-APERTURA-E. EXIT.
058000
058100      ******************************************************************
058200      *      1 0 0 6  -  V A L I D A C I O N   D E   A P E R T U R A   *
058300      *                  D E   T L S O L I   ( R E A P E R T U R A )   *
058400      ******************************************************************
058500       1006-VALIDA-APERTURA-SOLI SECTION.
058600           IF FS-TLSOLI NOT EQUAL 0 AND 97
058700              MOVE 'OPEN'    TO ACCION
058800              MOVE SPACES    TO LLAVE
058900              MOVE 'TLSOLI'  TO ARCHIVO
059000              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
059100                                    FS-TLSOLI, FSE-TLSOLI
059200              DISPLAY '*** ERROR AL ABRIR TLSOLI, FS: ' FS-TLSOLI
059300                      UPON CONSOLE
059400              STOP RUN
059500           END-IF.
059600       1006-VALIDA-APERTURA-SOLI-E. EXIT.
059700
059800      ******************************************************************
059900      *      1 0 0 7  -  C U E N T A   T A R J E T A   D E   S Y S I N *
060000      *      LLAMADA DESPUES DE CADA ACCEPT WKS-PARM-TRANS, LLEVA EL   *
060100      *      CONTEO DE TARJETAS DE CONTROL LEIDAS EN LA CORRIDA Y      *
060200      *      SALTA DIRECTO A LA SALIDA CUANDO LLEGA EL CENTINELA 'X'   *
060300      ******************************************************************
060400       1007-CUENTA-TARJETA-SYSIN SECTION.
060500           ADD 1 TO WKS-77-TARJETAS-LEIDAS
060600           IF PARM-FIN-DATOS
060700              GO TO 1007-CUENTA-TARJETA-SYSIN-E
060800           END-IF
060900           IF NOT PARM-SOLICITUD-SIMPLE
061000              AND NOT PARM-SOLICITUD-CREDITO
061100              AND NOT PARM-FINALIZA
061200              AND NOT PARM-LIQUIDA
061300              AND NOT PARM-INGRESO
061400              ADD 1 TO WKS-77-TARJETAS-DESCON
061500           END-IF.
061600       1007-CUENTA-TARJETA-SYSIN-E. EXIT.
061700
061800       1010-CARGA-CLIENTES SECTION.
061900           READ TLCLIE
062000             AT END
062100                MOVE 10 TO FS-TLCLIE
062200             NOT AT END
062300                ADD 1 TO WKS-CLI-CANT
062400                MOVE CLI-LLAVE       TO TCL-LLAVE (WKS-CLI-CANT)
062500                MOVE CLI-NOMBRE      TO TCL-NOMBRE (WKS-CLI-CANT)
062600                MOVE CLI-CPF         TO TCL-CPF (WKS-CLI-CANT)
062700                MOVE CLI-DIRECCION   TO TCL-DIRECCION (WKS-CLI-CANT)
062800                MOVE CLI-PROFESION   TO TCL-PROFESION (WKS-CLI-CANT)
062900                MOVE CLI-CANT-CRED-ACTIVOS
063000                                     TO TCL-CANT-CRED-ACT (WKS-CLI-CANT)
063100                MOVE CLI-TOT-CRED-ACTIVOS
063200                                     TO TCL-TOT-CRED-ACT (WKS-CLI-CANT)
063300           END-READ.
063400       1010-CARGA-CLIENTES-E. EXIT.
063500
063600       1020-CARGA-AUTOMOVILES SECTION.
063700           READ TLAUTO
063800             AT END
063900                MOVE 10 TO FS-TLAUTO
064000             NOT AT END
064100                ADD 1 TO WKS-AUT-CANT
064200                MOVE AUT-LLAVE       TO TAU-LLAVE (WKS-AUT-CANT)
064300                MOVE AUT-MARCA       TO TAU-MARCA (WKS-AUT-CANT)
064400                MOVE AUT-MODELO      TO TAU-MODELO (WKS-AUT-CANT)
064500                MOVE AUT-ANIO        TO TAU-ANIO (WKS-AUT-CANT)
064600                MOVE AUT-PLACA       TO TAU-PLACA (WKS-AUT-CANT)
064700                MOVE AUT-TARIFA-DIA  TO TAU-TARIFA-DIA (WKS-AUT-CANT)
064800                MOVE AUT-DISPONIBLE  TO TAU-DISPONIBLE (WKS-AUT-CANT)
064900           END-READ.
065000       1020-CARGA-AUTOMOVILES-E. EXIT.
065100
065200       1030-CARGA-BANCOS SECTION.
065300           READ TLBANC
065400             AT END
065500                MOVE 10 TO FS-TLBANC
065600             NOT AT END
065700                ADD 1 TO WKS-BAN-CANT
065800                MOVE BAN-LLAVE       TO TBN-LLAVE (WKS-BAN-CANT)
065900                MOVE BAN-CODIGO      TO TBN-CODIGO (WKS-BAN-CANT)
066000           END-READ.
066100       1030-CARGA-BANCOS-E. EXIT.
066200
066300       1040-CARGA-INGRESOS SECTION.
066400           READ TLINGR
066500             AT END
066600                MOVE 10 TO FS-TLINGR
066700             NOT AT END
066800                ADD 1 TO WKS-ING-CANT
066900                MOVE ING-LLAVE        TO TIN-LLAVE (WKS-ING-CANT)
067000                MOVE ING-CLIENTE      TO TIN-CLIENTE (WKS-ING-CANT)
067100                MOVE ING-VALOR        TO TIN-VALOR (WKS-ING-CANT)
067200                MOVE ING-TIPO         TO TIN-TIPO (WKS-ING-CANT)
067300                MOVE ING-FECHA-INICIO TO TIN-FECHA-INICIO (WKS-ING-CANT)
067400                MOVE ING-FECHA-FIN    TO TIN-FECHA-FIN (WKS-ING-CANT)
067500           END-READ.
067600       1040-CARGA-INGRESOS-E. EXIT.
067700
067800       1050-CARGA-CTR-ARRIENDO SECTION.
067900           READ TLCTRR
068000             AT END
068100                MOVE 10 TO FS-TLCTRR
068200             NOT AT END
068300                ADD 1 TO WKS-CTR-CANT
068400                ADD 1 TO WKS-CTR-SEQ
068500                MOVE CTR-LLAVE          TO TCT-LLAVE (WKS-CTR-CANT)
068600                MOVE CTR-SOLICITUD      TO TCT-SOLICITUD (WKS-CTR-CANT)
068700                MOVE CTR-FECHA-INICIO   TO TCT-FECHA-INICIO (WKS-CTR-CANT)
068800                MOVE CTR-FECHA-FIN      TO TCT-FECHA-FIN (WKS-CTR-CANT)
068900                MOVE CTR-VALOR          TO TCT-VALOR (WKS-CTR-CANT)
069000                MOVE CTR-FECHA-FIRMA    TO TCT-FECHA-FIRMA (WKS-CTR-CANT)
069100                MOVE CTR-ESTADO         TO TCT-ESTADO (WKS-CTR-CANT)
069200                MOVE CTR-RENOVACION     TO TCT-RENOVACION (WKS-CTR-CANT)
069300                MOVE CTR-DURACION-MESES
069400                                     TO TCT-DURACION-MESES (WKS-CTR-CANT)
069500                MOVE 2001               TO TCT-PUNTERO-TXT (WKS-CTR-CANT)
069600                MOVE CTR-TEXTO          TO TCT-TEXTO (WKS-CTR-CANT)
069700           END-READ.
069800       1050-CARGA-CTR-ARRIENDO-E. EXIT.
069900
070000       1060-CARGA-CTR-CREDITO SECTION.
070100           READ TLCRED
070200             AT END
070300                MOVE 10 TO FS-TLCRED
070400             NOT AT END
070500                ADD 1 TO WKS-CRD-CANT
070600                ADD 1 TO WKS-CRD-SEQ
070700                MOVE CRD-LLAVE        TO TCR-LLAVE (WKS-CRD-CANT)
070800                MOVE CRD-SOLICITUD    TO TCR-SOLICITUD (WKS-CRD-CANT)
070900                MOVE CRD-BANCO        TO TCR-BANCO (WKS-CRD-CANT)
071000                MOVE CRD-VALOR        TO TCR-VALOR (WKS-CRD-CANT)
071100                MOVE CRD-TASA-INTERES TO TCR-TASA-INTERES (WKS-CRD-CANT)
071200                MOVE CRD-PLAZO-MESES  TO TCR-PLAZO-MESES (WKS-CRD-CANT)
071300                MOVE CRD-FECHA-OTORGA TO TCR-FECHA-OTORGA (WKS-CRD-CANT)
071400                MOVE CRD-FECHA-LIQUIDA
071500                                      TO TCR-FECHA-LIQUIDA (WKS-CRD-CANT)
071600                MOVE CRD-ESTADO       TO TCR-ESTADO (WKS-CRD-CANT)
071700                MOVE CRD-OBSERVA      TO TCR-OBSERVA (WKS-CRD-CANT)
071800           END-READ.
071900       1060-CARGA-CTR-CREDITO-E. EXIT.
072000
072100      ******************************************************************
072200      *      P R O C E S O   D E   S O L I C I T U D E S   (1-4)       *
072300      ******************************************************************
072400       2000-PROCESA-SOLICITUDES SECTION.
072500           READ TLSOLI
072600             AT END
072700                MOVE 10 TO FS-TLSOLI
072800             NOT AT END
072900                ADD 1 TO WKS-SOL-CANT
073000                MOVE WKS-SOL-CANT       TO WKS-IX-SOL-ACTUAL
073100                MOVE SOL-LLAVE          TO TSL-LLAVE (WKS-SOL-CANT)
073200                MOVE SOL-CLIENTE        TO TSL-CLIENTE (WKS-SOL-CANT)
073300                MOVE SOL-AUTOMOVIL      TO TSL-AUTOMOVIL (WKS-SOL-CANT)
073400                MOVE SOL-FECHA-INICIO   TO TSL-FECHA-INICIO (WKS-SOL-CANT)
073500                MOVE SOL-FECHA-FIN      TO TSL-FECHA-FIN (WKS-SOL-CANT)
073600                MOVE SOL-OBSERVACIONES
073700                                     TO TSL-OBSERVACIONES (WKS-SOL-CANT)
073800                MOVE SOL-FECHA-CREACION
073900                                     TO TSL-FECHA-CREACION (WKS-SOL-CANT)
074000                MOVE SOL-VALOR-ESTIMADO
074100                                     TO TSL-VALOR-ESTIMADO (WKS-SOL-CANT)
074200                MOVE SOL-ESTADO         TO TSL-ESTADO (WKS-SOL-CANT)
074300                ACCEPT WKS-PARM-TRANS FROM SYSIN
074400                PERFORM 1007-CUENTA-TARJETA-SYSIN
074500                IF PARM-SOLICITUD-SIMPLE
074600                   PERFORM 3000-EVALUA-ARRENDAMIENTO
074700                ELSE
074800                   IF PARM-SOLICITUD-CREDITO
074900                      PERFORM 4000-EVALUA-CREDITO
075000                   ELSE
075100                      DISPLAY "TARJETA DE CONTROL INESPERADA PARA "
075200                              TSL-LLAVE (WKS-SOL-CANT)
075300                   END-IF
075400                END-IF
075500           END-READ.
075600       2000-PROCESA-SOLICITUDES-E. EXIT.
075700
075800      ******************************************************************
075900      *              3 0 0 0  -  V I A   S I M P L E                   *
076000      ******************************************************************
076100       3000-EVALUA-ARRENDAMIENTO SECTION.
076200           IF NOT TSL-CREADA (WKS-IX-SOL-ACTUAL)
076300              DISPLAY "SOLICITUD NO ESTA EN ESTADO CREADA: "
076400                      TSL-LLAVE (WKS-IX-SOL-ACTUAL)
076500           ELSE
076600              SET TSL-EN-ANALISIS (WKS-IX-SOL-ACTUAL) TO TRUE
076700              IF TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL) = ZERO
076800                 PERFORM 3020-CALCULA-VALOR-ESTIMADO
076900              END-IF
077000              PERFORM 3010-VALIDA-REGLAS-ARRENDAM
077100              IF ARRENDAM-APROBADO-SI
077200                 SET TSL-APROBADA (WKS-IX-SOL-ACTUAL) TO TRUE
077300                 PERFORM 3100-CREA-CONTRATO-ARRENDAM
077400                 SET TSL-EJECUTADA (WKS-IX-SOL-ACTUAL) TO TRUE
077500                 SET TAU-DISPONIBLE-NO (IX-AUT) TO TRUE
077600                 ADD 1 TO WKS-CTR-APROBADAS
077700              ELSE
077800                 SET TSL-RECHAZADA (WKS-IX-SOL-ACTUAL) TO TRUE
077900                 ADD 1 TO WKS-CTR-RECHAZADAS
078000                 DISPLAY "SOLICITUD RECHAZADA (VIA SIMPLE): "
078100                         TSL-LLAVE (WKS-IX-SOL-ACTUAL)
078200              END-IF
078300           END-IF.
078400       3000-EVALUA-ARRENDAMIENTO-E. EXIT.
078500
078600      ******************************************************************
078700      *      3 0 1 0  -  R E G L A   D E   A P R O B A C I O N   # 1   *
078800      ******************************************************************
078900       3010-VALIDA-REGLAS-ARRENDAM SECTION.
079000           MOVE "N" TO WKS-ARRENDAM-APROBADO
079100           PERFORM 3011-BUSCA-AUTOMOVIL
079200           PERFORM 3012-BUSCA-CLIENTE
079300           PERFORM 3013-CUENTA-ARRENDAM-CLIENTE
079400           IF AUT-ENCONTRADO
079500              AND TAU-DISPONIBLE-SI (IX-AUT)
079600              AND TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL) NOT > 50000.00
079700              AND CLI-ENCONTRADO
079800              AND TCL-CPF (IX-CLI) NOT = SPACES
079900              AND TCL-NOMBRE (IX-CLI) NOT = SPACES
080000              AND TSL-FECHA-FIN (WKS-IX-SOL-ACTUAL)
080100                  NOT < TSL-FECHA-INICIO (WKS-IX-SOL-ACTUAL)
080200              AND WKS-CTA-ARRENDAM-CLI < 3
080300              MOVE "S" TO WKS-ARRENDAM-APROBADO
080400           END-IF.
080500       3010-VALIDA-REGLAS-ARRENDAM-E. EXIT.
080600
080700       3011-BUSCA-AUTOMOVIL SECTION.
080800           MOVE "N" TO WKS-AUT-ENCONTRADO
080900           SEARCH ALL TAB-AUT
081000             AT END
081100                CONTINUE
081200             WHEN TAU-LLAVE (IX-AUT) =
081300                  TSL-AUTOMOVIL (WKS-IX-SOL-ACTUAL)
081400                MOVE "S" TO WKS-AUT-ENCONTRADO
081500           END-SEARCH.
081600       3011-BUSCA-AUTOMOVIL-E. EXIT.
081700
081800       3012-BUSCA-CLIENTE SECTION.
081900           MOVE "N" TO WKS-CLI-ENCONTRADO
082000           SEARCH ALL TAB-CLI
082100             AT END
082200                CONTINUE
082300             WHEN TCL-LLAVE (IX-CLI) =
082400                  TSL-CLIENTE (WKS-IX-SOL-ACTUAL)
082500                MOVE "S" TO WKS-CLI-ENCONTRADO
082600           END-SEARCH.
082700       3012-BUSCA-CLIENTE-E. EXIT.
082800
082900      ******************************************************************
083000      *  CUENTA CONTRATOS DE ARRENDAMIENTO ATIVO/RENOVADO DEL CLIENTE  *
083100      ******************************************************************
083200       3013-CUENTA-ARRENDAM-CLIENTE SECTION.
083300           MOVE ZERO TO WKS-CTA-ARRENDAM-CLI
083400           PERFORM 3014-EVALUA-UN-CONTRATO-ARR
083500                   VARYING WKS-I FROM 1 BY 1
083600                   UNTIL WKS-I > WKS-CTR-CANT.
083700       3013-CUENTA-ARRENDAM-CLIENTE-E. EXIT.
083800
083900       3014-EVALUA-UN-CONTRATO-ARR SECTION.
084000           IF TCT-ACTIVO (WKS-I) OR TCT-RENOVADO (WKS-I)
084100              PERFORM 3015-BUSCA-SOLICITUD-DE-CTR
084200              IF SOL-ENCONTRADA-SI
084300                 AND TSL-CLIENTE (WKS-IX-SOL-ACTUAL) = TSL-CLIENTE
084400                     (WKS-IX-SOL-ACTUAL)
084500                 CONTINUE
084600              END-IF
084700           END-IF.
084800       3014-EVALUA-UN-CONTRATO-ARR-E. EXIT.
084900
085000       3015-BUSCA-SOLICITUD-DE-CTR SECTION.
085100           MOVE "N" TO WKS-SOL-ENCONTRADA
085200           PERFORM 3016-COMPARA-SOLICITUD-ARR
085300                   VARYING IX-SOL FROM 1 BY 1
085400                   UNTIL IX-SOL > WKS-SOL-CANT
085500                   OR SOL-ENCONTRADA-SI.
085600       3015-BUSCA-SOLICITUD-DE-CTR-E. EXIT.
085700
085800       3016-COMPARA-SOLICITUD-ARR SECTION.
085900           IF TSL-LLAVE (IX-SOL) = TCT-SOLICITUD (WKS-I)
086000              MOVE "S" TO WKS-SOL-ENCONTRADA
086100              IF TSL-CLIENTE (IX-SOL) =
086200                 TSL-CLIENTE (WKS-IX-SOL-ACTUAL)
086300                 ADD 1 TO WKS-CTA-ARRENDAM-CLI
086400              END-IF
086500           END-IF.
086600       3016-COMPARA-SOLICITUD-ARR-E. EXIT.
086700
086800      ******************************************************************
086900      *      3 0 2 0  -  R E G L A   # 6   V A L O R   E S T I M A D O *
087000      ******************************************************************
087100       3020-CALCULA-VALOR-ESTIMADO SECTION.
087200           PERFORM 3011-BUSCA-AUTOMOVIL
087300           IF AUT-ENCONTRADO
087400              MOVE TSL-FECHA-INICIO (WKS-IX-SOL-ACTUAL) TO WKS-FEC-A
087500              MOVE TSL-FECHA-FIN    (WKS-IX-SOL-ACTUAL) TO WKS-FEC-B
087600              PERFORM 9010-CALCULA-DIAS-ENTRE
087700              COMPUTE TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL) ROUNDED =
087800                      WKS-DIAS-ENTRE * TAU-TARIFA-DIA (IX-AUT)
087900           ELSE
088000              MOVE ZERO TO TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL)
088100           END-IF.
088200       3020-CALCULA-VALOR-ESTIMADO-E. EXIT.
088300
088400      ******************************************************************
088500      *      3 1 0 0  -  C R E A C I O N   D E L   C O N T R A T O     *
088600      ******************************************************************
088700       3100-CREA-CONTRATO-ARRENDAM SECTION.
088800           ADD 1 TO WKS-CTR-CANT
088900           ADD 1 TO WKS-CTR-SEQ
089000           STRING "CT" WKS-CTR-SEQ DELIMITED BY SIZE
089100                  INTO TCT-LLAVE (WKS-CTR-CANT)
089200           MOVE TSL-LLAVE (WKS-IX-SOL-ACTUAL)
089300                                TO TCT-SOLICITUD (WKS-CTR-CANT)
089400           MOVE TSL-FECHA-INICIO (WKS-IX-SOL-ACTUAL)
089500                                TO TCT-FECHA-INICIO (WKS-CTR-CANT)
089600           MOVE TSL-FECHA-FIN (WKS-IX-SOL-ACTUAL)
089700                                TO TCT-FECHA-FIN (WKS-CTR-CANT)
089800           MOVE TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL)
089900                                TO TCT-VALOR (WKS-CTR-CANT)
090000           MOVE WKS-FECHA-CORRIDA
090100                                TO TCT-FECHA-FIRMA (WKS-CTR-CANT)
090200           SET TCT-ACTIVO (WKS-CTR-CANT) TO TRUE
090300           MOVE ZERO            TO TCT-RENOVACION (WKS-CTR-CANT)
090400           MOVE TSL-FECHA-INICIO (WKS-IX-SOL-ACTUAL) TO WKS-FEC-A
090500           MOVE TSL-FECHA-FIN    (WKS-IX-SOL-ACTUAL) TO WKS-FEC-B
090600           PERFORM 9020-CALCULA-MESES-ENTRE
090700           MOVE WKS-MESES-ENTRE TO TCT-DURACION-MESES (WKS-CTR-CANT)
090800           MOVE SPACES          TO TCT-TEXTO (WKS-CTR-CANT)
090900           MOVE 1                TO TCT-PUNTERO-TXT (WKS-CTR-CANT)
091000           STRING "CONTRATO DE ARRENDAMIENTO NO. "
091100                  TCT-LLAVE (WKS-CTR-CANT)
091200                  " SOLICITUD " TSL-LLAVE (WKS-IX-SOL-ACTUAL)
091300                  " CLIENTE "   TSL-CLIENTE (WKS-IX-SOL-ACTUAL)
091400                  " VEHICULO "  TSL-AUTOMOVIL (WKS-IX-SOL-ACTUAL)
091500                  " FIRMADO "   WKS-FECHA-CORRIDA
091600                  " VALOR "     TCT-VALOR (WKS-CTR-CANT)
091700                  DELIMITED BY SIZE
091800                  INTO TCT-TEXTO (WKS-CTR-CANT)
091900                  WITH POINTER TCT-PUNTERO-TXT (WKS-CTR-CANT)
092000           END-STRING.
092100       3100-CREA-CONTRATO-ARRENDAM-E. EXIT.
092200
092300      ******************************************************************
092400      *              4 0 0 0  -  V I A   D E   C R E D I T O           *
092500      ******************************************************************
092600       4000-EVALUA-CREDITO SECTION.
092700           IF NOT TSL-CREADA (WKS-IX-SOL-ACTUAL)
092800              DISPLAY "SOLICITUD NO ESTA EN ESTADO CREADA: "
092900                      TSL-LLAVE (WKS-IX-SOL-ACTUAL)
093000           ELSE
093100              SET TSL-EN-ANALISIS (WKS-IX-SOL-ACTUAL) TO TRUE
093200              IF TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL) = ZERO
093300                 PERFORM 3020-CALCULA-VALOR-ESTIMADO
093400              END-IF
093500              PERFORM 4020-EVALUA-TECHOS-BANCO
093600              PERFORM 4010-VALIDA-CUPO-CREDITO
093700              IF CREDITO-APROBADO-SI
093800                 PERFORM 4100-CREA-CONTRATO-CREDITO
093900                 SET TSL-APROBADA (WKS-IX-SOL-ACTUAL) TO TRUE
094000                 PERFORM 3100-CREA-CONTRATO-ARRENDAM
094100                 SET TSL-EJECUTADA (WKS-IX-SOL-ACTUAL) TO TRUE
094200                 PERFORM 3011-BUSCA-AUTOMOVIL
094300                 IF AUT-ENCONTRADO
094400                    SET TAU-DISPONIBLE-NO (IX-AUT) TO TRUE
094500                 END-IF
094600                 ADD 1 TO WKS-CTR-APROBADAS
094700              ELSE
094800                 SET TSL-RECHAZADA (WKS-IX-SOL-ACTUAL) TO TRUE
094900                 ADD 1 TO WKS-CTR-RECHAZADAS
095000                 DISPLAY "SOLICITUD RECHAZADA (VIA CREDITO): "
095100                         TSL-LLAVE (WKS-IX-SOL-ACTUAL)
095200              END-IF
095300           END-IF.
095400       4000-EVALUA-CREDITO-E. EXIT.
095500
095600      ******************************************************************
095700      *      4 0 1 0  -  R E G L A   D E   C U P O   # 2               *
095800      ******************************************************************
095900       4010-VALIDA-CUPO-CREDITO SECTION.
096000           MOVE ZERO TO WKS-CTA-CREDITOS-ACT-CLI
096100           MOVE ZERO TO WKS-SUMA-CREDITOS-ACT-CLI
096200           PERFORM 4011-EVALUA-UN-CREDITO
096300                   VARYING WKS-I FROM 1 BY 1
096400                   UNTIL WKS-I > WKS-CRD-CANT
096500           IF WKS-CTA-CREDITOS-ACT-CLI < 3
096600              AND (WKS-SUMA-CREDITOS-ACT-CLI +
096700                   TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL))
096800                  NOT > 200000.00
096900              MOVE "S" TO WKS-CREDITO-APROBADO
097000           ELSE
097100              MOVE "N" TO WKS-CREDITO-APROBADO
097200           END-IF.
097300       4010-VALIDA-CUPO-CREDITO-E. EXIT.
097400
097500       4011-EVALUA-UN-CREDITO SECTION.
097600           IF TCR-ACTIVO (WKS-I)
097700              PERFORM 4012-BUSCA-SOLICITUD-DE-CRD
097800              IF SOL-ENCONTRADA-SI
097900                 AND TSL-CLIENTE (WKS-IX-SOL-ACTUAL) = TSL-CLIENTE
098000                     (WKS-IX-SOL-ACTUAL)
098100                 CONTINUE
098200              END-IF
098300           END-IF.
098400       4011-EVALUA-UN-CREDITO-E. EXIT.
098500
098600       4012-BUSCA-SOLICITUD-DE-CRD SECTION.
098700           MOVE "N" TO WKS-SOL-ENCONTRADA
098800           PERFORM 4013-COMPARA-SOLICITUD-CRD
098900                   VARYING IX-SOL FROM 1 BY 1
099000                   UNTIL IX-SOL > WKS-SOL-CANT
099100                   OR SOL-ENCONTRADA-SI.
099200       4012-BUSCA-SOLICITUD-DE-CRD-E. EXIT.
099300
099400       4013-COMPARA-SOLICITUD-CRD SECTION.
099500           IF TSL-LLAVE (IX-SOL) = TCR-SOLICITUD (WKS-I)
099600              MOVE "S" TO WKS-SOL-ENCONTRADA
099700              IF TSL-CLIENTE (IX-SOL) =
099800                 TSL-CLIENTE (WKS-IX-SOL-ACTUAL)
099900                 ADD 1 TO WKS-CTA-CREDITOS-ACT-CLI
100000                 ADD TCR-VALOR (WKS-I) TO WKS-SUMA-CREDITOS-ACT-CLI
100100              END-IF
100200           END-IF.
100300       4013-COMPARA-SOLICITUD-CRD-E. EXIT.
100400
100500      ******************************************************************
100600      *      4 0 2 0  -  T E C H O S   D E L   B A N C O   (# 10)      *
100700      ******************************************************************
100800       4020-EVALUA-TECHOS-BANCO SECTION.
100900           IF TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL) < 100000.00
101000              MOVE "S" TO WKS-BANCO-OTORGA
101100           ELSE
101200              MOVE "N" TO WKS-BANCO-OTORGA
101300              DISPLAY "AVISO: BANCO NO OTORGARIA POR TECHO 100000: "
101400                      TSL-LLAVE (WKS-IX-SOL-ACTUAL)
101500           END-IF
101600           IF TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL) < 50000.00
101700              MOVE "S" TO WKS-BANCO-EVALUA
101800           ELSE
101900              MOVE "N" TO WKS-BANCO-EVALUA
102000           END-IF.
102100       4020-EVALUA-TECHOS-BANCO-E. EXIT.
102200
102300      ******************************************************************
102400      *      4 1 0 0  -  C R E A   C O N T R A T O   D E   C R E D I T O
102500      ******************************************************************
102600       4100-CREA-CONTRATO-CREDITO SECTION.
102700           ADD 1 TO WKS-CRD-CANT
102800           ADD 1 TO WKS-CRD-SEQ
102900           STRING "CR" WKS-CRD-SEQ DELIMITED BY SIZE
103000                  INTO TCR-LLAVE (WKS-CRD-CANT)
103100           MOVE TSL-LLAVE (WKS-IX-SOL-ACTUAL)
103200                                TO TCR-SOLICITUD (WKS-CRD-CANT)
103300           MOVE PCRE-BANCO      TO TCR-BANCO (WKS-CRD-CANT)
103400           MOVE TSL-VALOR-ESTIMADO (WKS-IX-SOL-ACTUAL)
103500                                TO TCR-VALOR (WKS-CRD-CANT)
103600           MOVE PCRE-TASA       TO TCR-TASA-INTERES (WKS-CRD-CANT)
103700           MOVE PCRE-PLAZO      TO TCR-PLAZO-MESES (WKS-CRD-CANT)
103800           MOVE WKS-FECHA-CORRIDA
103900                                TO TCR-FECHA-OTORGA (WKS-CRD-CANT)
104000           MOVE ZERO            TO TCR-FECHA-LIQUIDA (WKS-CRD-CANT)
104100           SET TCR-ACTIVO (WKS-CRD-CANT) TO TRUE
104200           MOVE SPACES          TO TCR-OBSERVA (WKS-CRD-CANT).
104300       4100-CREA-CONTRATO-CREDITO-E. EXIT.
104400
104500      ******************************************************************
104600      *              5 0 0 0  -  F I N A L I Z A C I O N               *
104700      ******************************************************************
104800       5000-FINALIZA-CONTRATO SECTION.
104900           MOVE "N" TO WKS-CTR-ENCONTRADO
105000           PERFORM 5010-BUSCA-CONTRATO-ARR
105100                   VARYING IX-CTR FROM 1 BY 1
105200                   UNTIL IX-CTR > WKS-CTR-CANT
105300                   OR CTR-ENCONTRADO
105400           IF CTR-ENCONTRADO
105500              SET TCT-FINALIZADO (IX-CTR) TO TRUE
105600              STRING " -- FINALIZADO EL " WKS-FECHA-CORRIDA
105700                     " MOTIVO: " PFIN-MOTIVO
105800                     DELIMITED BY SIZE
105900                     INTO TCT-TEXTO (IX-CTR)
106000                     WITH POINTER TCT-PUNTERO-TXT (IX-CTR)
106100              END-STRING
106200              PERFORM 5020-LIBERA-AUTOMOVIL-DE-CTR
106300           ELSE
106400              DISPLAY "CONTRATO NO ENCONTRADO PARA FINALIZAR: "
106500                      PFIN-ID
106600           END-IF.
106700       5000-FINALIZA-CONTRATO-E. EXIT.
106800
106900       5010-BUSCA-CONTRATO-ARR SECTION.
107000           IF TCT-LLAVE (IX-CTR) = PFIN-ID
107100              MOVE "S" TO WKS-CTR-ENCONTRADO
107200           END-IF.
107300       5010-BUSCA-CONTRATO-ARR-E. EXIT.
107400
107500       5020-LIBERA-AUTOMOVIL-DE-CTR SECTION.
107600           MOVE "N" TO WKS-SOL-ENCONTRADA
107700           PERFORM 5021-COMPARA-SOL-DE-CTR
107800                   VARYING IX-SOL FROM 1 BY 1
107900                   UNTIL IX-SOL > WKS-SOL-CANT
108000                   OR SOL-ENCONTRADA-SI
108100           IF SOL-ENCONTRADA-SI
108200              MOVE "N" TO WKS-AUT-ENCONTRADO
108300              PERFORM 5022-COMPARA-AUT-DE-SOL
108400                      VARYING IX-AUT FROM 1 BY 1
108500                      UNTIL IX-AUT > WKS-AUT-CANT
108600                      OR AUT-ENCONTRADO
108700              IF AUT-ENCONTRADO
108800                 SET TAU-DISPONIBLE-SI (IX-AUT) TO TRUE
108900              END-IF
109000           END-IF.
109100       5020-LIBERA-AUTOMOVIL-DE-CTR-E. EXIT.
109200
109300       5021-COMPARA-SOL-DE-CTR SECTION.
109400           IF TSL-LLAVE (IX-SOL) = TCT-SOLICITUD (IX-CTR)
109500              MOVE "S" TO WKS-SOL-ENCONTRADA
109600           END-IF.
109700       5021-COMPARA-SOL-DE-CTR-E. EXIT.
109800
109900       5022-COMPARA-AUT-DE-SOL SECTION.
110000           IF TAU-LLAVE (IX-AUT) = TSL-AUTOMOVIL (IX-SOL)
110100              MOVE "S" TO WKS-AUT-ENCONTRADO
110200           END-IF.
110300       5022-COMPARA-AUT-DE-SOL-E. EXIT.
110400
110500      ******************************************************************
110600      *      6 0 0 0  -  B A R R I D O   D E   R E N O V A C I O N E S *
110700      ******************************************************************
110800       6000-BARRIDO-RENOVACIONES SECTION.
110900           MOVE ZERO TO WKS-CTR-RENOVADOS WKS-CTR-NO-RENOVADOS
111000           PERFORM 6001-EVALUA-RENOVACION
111100                   VARYING WKS-I FROM 1 BY 1
111200                   UNTIL WKS-I > WKS-CTR-CANT
111300           DISPLAY "RENOVACIONES APLICADAS: " WKS-CTR-RENOVADOS
111400           DISPLAY "CONTRATOS SIN RENOVAR : " WKS-CTR-NO-RENOVADOS.
111500       6000-BARRIDO-RENOVACIONES-E. EXIT.
111600
111700       6001-EVALUA-RENOVACION SECTION.
111800           IF TCT-ACTIVO (WKS-I) OR TCT-RENOVADO (WKS-I)
111900              MOVE WKS-FECHA-CORRIDA     TO WKS-FEC-A
112000              MOVE TCT-FECHA-FIN (WKS-I) TO WKS-FEC-B
112100              PERFORM 9010-CALCULA-DIAS-ENTRE
112200              IF WKS-DIAS-ENTRE NOT > 7
112300                 AND TCT-RENOVACION (WKS-I) < 2
112400                 PERFORM 6010-SUMA-UN-MES-A-CTR
112500                 ADD 1 TO TCT-RENOVACION (WKS-I)
112600                 SET TCT-RENOVADO (WKS-I) TO TRUE
112700                 ADD 1 TO WKS-CTR-RENOVADOS
112800              ELSE
112900                 ADD 1 TO WKS-CTR-NO-RENOVADOS
113000              END-IF
113100           END-IF.
113200       6001-EVALUA-RENOVACION-E. EXIT.
113300
113400       6010-SUMA-UN-MES-A-CTR SECTION.
113500           MOVE TCT-FECHA-FIN (WKS-I) TO WKS-FEC-A
113600           ADD 1 TO WKS-FEC-A-MES
113700           IF WKS-FEC-A-MES > 12
113800              MOVE 1 TO WKS-FEC-A-MES
113900              ADD 1 TO WKS-FEC-A-ANI
114000           END-IF
114100           IF WKS-FEC-A-DIA > DIA-FIN-MES (WKS-FEC-A-MES)
114200              MOVE DIA-FIN-MES (WKS-FEC-A-MES) TO WKS-FEC-A-DIA
114300           END-IF
114400           MOVE WKS-FEC-A TO TCT-FECHA-FIN (WKS-I).
114500       6010-SUMA-UN-MES-A-CTR-E. EXIT.
114600
114700      ******************************************************************
114800      *      7 0 0 0  -  D E S P A C H O   D E   T R A N S A C C I O N *
114900      ******************************************************************
115000       7000-DESPACHA-TRANSACCION SECTION.
115100           EVALUATE TRUE
115200             WHEN PARM-FINALIZA
115300                PERFORM 5000-FINALIZA-CONTRATO
115400             WHEN PARM-LIQUIDA
115500                PERFORM 7100-LIQUIDACION-ANTICIPADA
115600             WHEN PARM-INGRESO
115700                PERFORM 8000-REGISTRA-INGRESO
115800             WHEN PARM-FIN-DATOS
115900                CONTINUE
116000             WHEN OTHER
116100                DISPLAY "TARJETA DE CONTROL DESCONOCIDA: " PARM-ACCION
116200           END-EVALUATE
116300           IF NOT FIN-TRANS
116400              ACCEPT WKS-PARM-TRANS FROM SYSIN
116500              PERFORM 1007-CUENTA-TARJETA-SYSIN
116600           END-IF.
116700       7000-DESPACHA-TRANSACCION-E. EXIT.
116800
116900      ******************************************************************
117000      *      7 1 0 0  -  L I Q U I D A C I O N   A N T I C I P A D A   *
117100      ******************************************************************
117200       7100-LIQUIDACION-ANTICIPADA SECTION.
117300           MOVE "N" TO WKS-CRD-ENCONTRADO
117400           PERFORM 7101-BUSCA-CONTRATO-CRD
117500                   VARYING IX-CRD FROM 1 BY 1
117600                   UNTIL IX-CRD > WKS-CRD-CANT
117700                   OR CRD-ENCONTRADO
117800           IF NOT CRD-ENCONTRADO OR NOT TCR-ACTIVO (IX-CRD)
117900              DISPLAY "CREDITO NO ACTIVO O NO EXISTE: " PLIQ-ID
118000           ELSE
118100              PERFORM 7010-CALCULA-SALDO-PENDIENTE
118200              IF PLIQ-MONTO NOT < WKS-SALDO-PENDIENTE
118300                 SET TCR-LIQUIDADO (IX-CRD) TO TRUE
118400                 MOVE WKS-FECHA-CORRIDA TO TCR-FECHA-LIQUIDA (IX-CRD)
118500                 STRING "LIQUIDADO ANTICIPADAMENTE EL "
118600                        WKS-FECHA-CORRIDA
118700                        " MONTO RECIBIDO: " PLIQ-MONTO
118800                        DELIMITED BY SIZE
118900                        INTO TCR-OBSERVA (IX-CRD)
119000              ELSE
119100                 COMPUTE WKS-FALTANTE = WKS-SALDO-PENDIENTE - PLIQ-MONTO
119200                 DISPLAY "MONTO INSUFICIENTE, FALTAN: " WKS-FALTANTE
119300                         " PARA " PLIQ-ID
119400              END-IF
119500           END-IF.
119600       7100-LIQUIDACION-ANTICIPADA-E. EXIT.
119700
119800       7101-BUSCA-CONTRATO-CRD SECTION.
119900           IF TCR-LLAVE (IX-CRD) = PLIQ-ID
120000              MOVE "S" TO WKS-CRD-ENCONTRADO
120100           END-IF.
120200       7101-BUSCA-CONTRATO-CRD-E. EXIT.
120300
120400      ******************************************************************
120500      *      7 0 1 0  -  S A L D O   P E N D I E N T E   (R E G L A #3)*
120600      ******************************************************************
120700       7010-CALCULA-SALDO-PENDIENTE SECTION.
120800           IF TCR-FECHA-OTORGA (IX-CRD) = ZERO
120900              OR TCR-PLAZO-MESES (IX-CRD) = ZERO
121000              MOVE TCR-VALOR (IX-CRD) TO WKS-SALDO-PENDIENTE
121100           ELSE
121200              MOVE TCR-FECHA-OTORGA (IX-CRD) TO WKS-FEC-A
121300              MOVE WKS-FECHA-CORRIDA         TO WKS-FEC-B
121400              PERFORM 9020-CALCULA-MESES-ENTRE
121500              MOVE WKS-MESES-ENTRE TO WKS-MESES-TRANSCURRIDOS
121600              IF WKS-MESES-TRANSCURRIDOS NOT < TCR-PLAZO-MESES (IX-CRD)
121700                 MOVE ZERO TO WKS-SALDO-PENDIENTE
121800              ELSE
121900                 MOVE TCR-VALOR (IX-CRD)     TO WKS-CALC-VALOR
122000                 MOVE TCR-TASA-INTERES (IX-CRD) TO WKS-CALC-TASA
122100                 MOVE TCR-PLAZO-MESES (IX-CRD)  TO WKS-CALC-PLAZO
122200                 PERFORM 9000-CALCULA-CUOTA
122300                 COMPUTE WKS-SALDO-PENDIENTE ROUNDED =
122400                         WKS-CALC-CUOTA *
122500                         (TCR-PLAZO-MESES (IX-CRD) -
122600                          WKS-MESES-TRANSCURRIDOS)
122700              END-IF
122800           END-IF.
122900       7010-CALCULA-SALDO-PENDIENTE-E. EXIT.
123000
123100      ******************************************************************
123200      *      8 0 0 0  -  R E G I S T R O   D E   I N G R E S O  (# 8)  *
123300      ******************************************************************
123400       8000-REGISTRA-INGRESO SECTION.
123500           MOVE ZERO TO WKS-CTA-INGRESOS-CLI
123600           PERFORM 8001-CUENTA-INGRESOS-CLIENTE
123700                   VARYING WKS-I FROM 1 BY 1
123800                   UNTIL WKS-I > WKS-ING-CANT
123900           IF WKS-CTA-INGRESOS-CLI NOT < 3
124000              DISPLAY "MAXIMO DE 3 INGRESOS POR CLIENTE, RECHAZADO: "
124100                      PING-ID
124200           ELSE
124300              ADD 1 TO WKS-ING-CANT
124400              MOVE PING-ID       TO TIN-LLAVE (WKS-ING-CANT)
124500              MOVE PING-CLIENTE  TO TIN-CLIENTE (WKS-ING-CANT)
124600              MOVE PING-VALOR    TO TIN-VALOR (WKS-ING-CANT)
124700              MOVE PING-TIPO     TO TIN-TIPO (WKS-ING-CANT)
124800              MOVE PING-FEC-INI  TO TIN-FECHA-INICIO (WKS-ING-CANT)
124900              MOVE PING-FEC-FIN  TO TIN-FECHA-FIN (WKS-ING-CANT)
125000              PERFORM 8010-CALCULA-INGRESO-ANUAL
125100              DISPLAY "INGRESO REGISTRADO " PING-ID
125200                      " ANUAL PROYECTADO: " WKS-ING-ANUAL
125300           END-IF.
125400       8000-REGISTRA-INGRESO-E. EXIT.
125500
125600       8001-CUENTA-INGRESOS-CLIENTE SECTION.
125700           IF TIN-CLIENTE (WKS-I) = PING-CLIENTE
125800              ADD 1 TO WKS-CTA-INGRESOS-CLI
125900           END-IF.
126000       8001-CUENTA-INGRESOS-CLIENTE-E. EXIT.
126100
126200      ******************************************************************
126300      *      8 0 1 0  -  I N G R E S O   A N U A L   (R E G L A # 9)   *
126400      ******************************************************************
126500       8010-CALCULA-INGRESO-ANUAL SECTION.
126600           COMPUTE WKS-ING-ANUAL = PING-VALOR * 12.
126700       8010-CALCULA-INGRESO-ANUAL-E. EXIT.
126800
126900      ******************************************************************
127000      *      9 0 0 0  -  C U O T A   N I V E L A D A   (R E G L A #5)  *
127100      ******************************************************************
127200       9000-CALCULA-CUOTA SECTION.
127300           IF WKS-CALC-TASA = ZERO OR WKS-CALC-PLAZO = ZERO
127400              OR WKS-CALC-VALOR = ZERO
127500              MOVE ZERO TO WKS-CALC-CUOTA
127600           ELSE
127700              COMPUTE WKS-CALC-TASA-MES ROUNDED = WKS-CALC-TASA / 100
127800              COMPUTE WKS-CALC-FACTOR ROUNDED =
127900                      (1 + WKS-CALC-TASA-MES) ** WKS-CALC-PLAZO
128000              COMPUTE WKS-CALC-CUOTA ROUNDED =
128100                      (WKS-CALC-VALOR * WKS-CALC-TASA-MES) /
128200                      (1 - (1 / WKS-CALC-FACTOR))
128300           END-IF.
128400       9000-CALCULA-CUOTA-E. EXIT.
128500
128600      ******************************************************************
128700      *      9 0 1 0  -  D I A S   E N T R E   D O S   F E C H A S     *
128800      ******************************************************************
128900       9010-CALCULA-DIAS-ENTRE SECTION.
129000           COMPUTE WKS-DIAS-ENTRE =
129100                   FUNCTION INTEGER-OF-DATE (WKS-FEC-B) -
129200                   FUNCTION INTEGER-OF-DATE (WKS-FEC-A).
129300       9010-CALCULA-DIAS-ENTRE-E. EXIT.
129400
129500      ******************************************************************
129600      *      9 0 2 0  -  M E S E S   E N T E R O S   E N T R E   D O S *
129700      *                  F E C H A S                                  *
129800      ******************************************************************
129900       9020-CALCULA-MESES-ENTRE SECTION.
130000           COMPUTE WKS-MESES-ENTRE =
130100                   ((WKS-FEC-B-ANI - WKS-FEC-A-ANI) * 12) +
130200                   (WKS-FEC-B-MES - WKS-FEC-A-MES)
130300           IF WKS-FEC-B-DIA < WKS-FEC-A-DIA
130400              SUBTRACT 1 FROM WKS-MESES-ENTRE
130500           END-IF
130600           IF WKS-MESES-ENTRE < 0
130700              MOVE ZERO TO WKS-MESES-ENTRE
130800           END-IF.
130900       9020-CALCULA-MESES-ENTRE-E. EXIT.
131000
131100      ******************************************************************
131200      *              9 9 0 0  -  C I E R R E   D E L   P R O C E S O   *
131300      ******************************************************************
131400       9900-FIN SECTION.
131500           OPEN OUTPUT TLCTRR
131600           OPEN OUTPUT TLCRED
131700           OPEN OUTPUT TLSOLI
131800           OPEN OUTPUT TLINGR
131900           PERFORM 9905-VALIDA-APERTURA-SALIDA
132000           PERFORM 9910-DESCARGA-CTR-ARRIENDO
132100                   VARYING WKS-I FROM 1 BY 1
132200                   UNTIL WKS-I > WKS-CTR-CANT
132300           CLOSE TLCTRR
132400           PERFORM 9920-DESCARGA-CTR-CREDITO
132500                   VARYING WKS-I FROM 1 BY 1
132600                   UNTIL WKS-I > WKS-CRD-CANT
132700           CLOSE TLCRED
132800           PERFORM 9930-DESCARGA-SOLICITUDES
132900                   VARYING WKS-I FROM 1 BY 1
133000                   UNTIL WKS-I > WKS-SOL-CANT
133100           PERFORM 9940-DESCARGA-INGRESOS
133200                   VARYING WKS-I FROM 1 BY 1
133300                   UNTIL WKS-I > WKS-ING-CANT
133400           CLOSE TLINGR
133500           CLOSE TLCLIE TLAUTO TLBANC TLSOLI
133600           DISPLAY "*******************************************"
133700           DISPLAY "SOLICITUDES APROBADAS  : " WKS-CTR-APROBADAS
133800           DISPLAY "SOLICITUDES RECHAZADAS : " WKS-CTR-RECHAZADAS
133900           DISPLAY "TARJETAS SYSIN LEIDAS  : " WKS-77-TARJETAS-LEIDAS
134000           DISPLAY "TARJETAS DESCONOCIDAS  : " WKS-77-TARJETAS-DESCON
134100           DISPLAY "*******************************************".
134200       9900-FIN-E. EXIT.
134300
134400      ******************************************************************
134500      *      9 9 0 5  -  V A L I D A C I O N   D E   A P E R T U R A   *
134600      *                  D E   L O S   M A E S T R O S   D E   S A L I *
134700      ******************************************************************
134800       9905-VALIDA-APERTURA-SALIDA SECTION.
134900           IF FS-TLCTRR NOT EQUAL 0 AND 97
135000              MOVE 'OPEN'    TO ACCION
135100              MOVE SPACES    TO LLAVE
135200              MOVE 'TLCTRR'  TO ARCHIVO
135300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
135400                                    FS-TLCTRR, FSE-TLCTRR
135500              DISPLAY '*** ERROR AL REABRIR TLCTRR, FS: ' FS-TLCTRR
135600                      UPON CONSOLE
135700              STOP RUN
135800           END-IF
135900           IF FS-TLCRED NOT EQUAL 0 AND 97
136000              MOVE 'OPEN'    TO ACCION
136100              MOVE SPACES    TO LLAVE
136200              MOVE 'TLCRED'  TO ARCHIVO
136300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
136400                                    FS-TLCRED, FSE-TLCRED
136500              DISPLAY '*** ERROR AL REABRIR TLCRED, FS: ' FS-TLCRED
136600                      UPON CONSOLE
136700              STOP RUN
136800           END-IF
136900           IF FS-TLSOLI NOT EQUAL 0 AND 97
137000              MOVE 'OPEN'    TO ACCION
137100              MOVE SPACES    TO LLAVE
137200              MOVE 'TLSOLI'  TO ARCHIVO
137300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
137400                                    FS-TLSOLI, FSE-TLSOLI
137500              DISPLAY '*** ERROR AL REABRIR TLSOLI, FS: ' FS-TLSOLI
137600                      UPON CONSOLE
137700              STOP RUN
137800           END-IF
137900           IF FS-TLINGR NOT EQUAL 0 AND 97
138000              MOVE 'OPEN'    TO ACCION
138100              MOVE SPACES    TO LLAVE
138200              MOVE 'TLINGR'  TO ARCHIVO
138300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
138400                                    FS-TLINGR, FSE-TLINGR
138500              DISPLAY '*** ERROR AL REABRIR TLINGR, FS: ' FS-TLINGR
138600                      UPON CONSOLE
138700              STOP RUN
138800           END-IF.
138900       9905-VALIDA-APERTURA-SALIDA-E. EXIT.
139000
139100       9910-DESCARGA-CTR-ARRIENDO SECTION.
139200           MOVE TCT-LLAVE (WKS-I)          TO CTR-LLAVE
139300           MOVE TCT-SOLICITUD (WKS-I)      TO CTR-SOLICITUD
139400           MOVE TCT-FECHA-INICIO (WKS-I)   TO CTR-FECHA-INICIO
139500           MOVE TCT-FECHA-FIN (WKS-I)      TO CTR-FECHA-FIN
139600           MOVE TCT-VALOR (WKS-I)          TO CTR-VALOR
139700           MOVE TCT-FECHA-FIRMA (WKS-I)    TO CTR-FECHA-FIRMA
139800           MOVE TCT-ESTADO (WKS-I)         TO CTR-ESTADO
139900           MOVE TCT-RENOVACION (WKS-I)     TO CTR-RENOVACION
140000           MOVE TCT-DURACION-MESES (WKS-I) TO CTR-DURACION-MESES
140100           MOVE TCT-TEXTO (WKS-I)          TO CTR-TEXTO
140200           WRITE REG-TLCTRR.
140300       9910-DESCARGA-CTR-ARRIENDO-E. EXIT.
140400
140500       9920-DESCARGA-CTR-CREDITO SECTION.
140600           MOVE TCR-LLAVE (WKS-I)          TO CRD-LLAVE
140700           MOVE TCR-SOLICITUD (WKS-I)      TO CRD-SOLICITUD
140800           MOVE TCR-BANCO (WKS-I)          TO CRD-BANCO
140900           MOVE TCR-VALOR (WKS-I)          TO CRD-VALOR
141000           MOVE TCR-TASA-INTERES (WKS-I)   TO CRD-TASA-INTERES
141100           MOVE TCR-PLAZO-MESES (WKS-I)    TO CRD-PLAZO-MESES
141200           MOVE TCR-FECHA-OTORGA (WKS-I)   TO CRD-FECHA-OTORGA
141300           MOVE TCR-FECHA-LIQUIDA (WKS-I)  TO CRD-FECHA-LIQUIDA
141400           MOVE TCR-ESTADO (WKS-I)         TO CRD-ESTADO
141500           MOVE TCR-OBSERVA (WKS-I)        TO CRD-OBSERVA
141600           WRITE REG-TLCRED.
141700       9920-DESCARGA-CTR-CREDITO-E. EXIT.
141800
141900       9930-DESCARGA-SOLICITUDES SECTION.
142000           MOVE TSL-LLAVE (WKS-I)          TO SOL-LLAVE
142100           MOVE TSL-CLIENTE (WKS-I)        TO SOL-CLIENTE
142200           MOVE TSL-AUTOMOVIL (WKS-I)      TO SOL-AUTOMOVIL
142300           MOVE TSL-FECHA-INICIO (WKS-I)   TO SOL-FECHA-INICIO
142400           MOVE TSL-FECHA-FIN (WKS-I)      TO SOL-FECHA-FIN
142500           MOVE TSL-OBSERVACIONES (WKS-I)  TO SOL-OBSERVACIONES
142600           MOVE TSL-FECHA-CREACION (WKS-I) TO SOL-FECHA-CREACION
142700           MOVE TSL-VALOR-ESTIMADO (WKS-I) TO SOL-VALOR-ESTIMADO
142800           MOVE TSL-ESTADO (WKS-I)         TO SOL-ESTADO
142900           WRITE REG-TLSOLI.
143000       9930-DESCARGA-SOLICITUDES-E. EXIT.
143100
143200       9940-DESCARGA-INGRESOS SECTION.
143300           MOVE TIN-LLAVE (WKS-I)          TO ING-LLAVE
143400           MOVE TIN-CLIENTE (WKS-I)        TO ING-CLIENTE
143500           MOVE TIN-VALOR (WKS-I)          TO ING-VALOR
143600           MOVE TIN-TIPO (WKS-I)           TO ING-TIPO
143700           MOVE TIN-FECHA-INICIO (WKS-I)   TO ING-FECHA-INICIO
143800           MOVE TIN-FECHA-FIN (WKS-I)      TO ING-FECHA-FIN
143900           WRITE REG-TLINGR.
144000       9940-DESCARGA-INGRESOS-E. EXIT.
144100      ******************************************************************
