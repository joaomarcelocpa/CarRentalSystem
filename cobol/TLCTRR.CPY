000100      ******************************************************************
000200      * COPY        : TLCTRR                                          *
000300      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000400      * DESCRIPCION : LAYOUT DEL MAESTRO DE CONTRATOS DE ARRENDAMIENTO *
000500      *             : (TLCTRR), MANTENIDO POR TLCTR01, LEIDO POR       *
000600      *             : TLANL01 PARA REPORTES                            *
000700      * PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800      * FECHA       : 14/03/1989                                       *
000900      ******************************************************************
001000      *   HISTORIAL DE CAMBIOS
001100      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
001200      *   ----------  ------------  -----------  ---------------------
001300      *   14/03/1989  PEDR          188402       LAYOUT ORIGINAL
001400      *   19/01/1999  PEDR          191045       AJUSTE Y2K DE FECHAS
001500      *   23/06/2008  JMLR          204119       AGREGA CTR-RENOVACION
001600      *                                          Y CTR-DURACION-MESES
001700      *                                          PARA PROYECCION DE
001800      *                                          INGRESOS (TLANL01)
001900      *   11/09/2011  RMLQ          207733       AMPLIA CTR-TEXTO A
002000      *                                          2000 POSICIONES POR
002100      *                                          SOLICITUD DE LEGAL
002200      ******************************************************************
002300       01  REG-TLCTRR.
002400           05  CTR-LLAVE                 PIC X(10).
002500      *--> RELACION UNO A UNO CON LA SOLICITUD ORIGEN
002600           05  CTR-SOLICITUD             PIC X(10).
002700           05  CTR-FECHA-INICIO          PIC 9(08).
002800      *--> FECHA FIN, SE MODIFICA CADA VEZ QUE HAY UNA RENOVACION
002900           05  CTR-FECHA-FIN             PIC 9(08).
003000           05  CTR-VALOR                 PIC S9(09)V99 COMP-3.
003100           05  CTR-FECHA-FIRMA           PIC 9(08).
003200      *--> ESTADO DEL CONTRATO
003300           05  CTR-ESTADO                PIC X(09).
003400               88  CTR-ACTIVO                     VALUE "ATIVO".
003500               88  CTR-FINALIZADO                 VALUE "FINALIZADO".
003600               88  CTR-RENOVADO                    VALUE "RENOVADO".
003700      *--> CANTIDAD DE RENOVACIONES APLICADAS, TOPE 2 (VER 6000-)
003800           05  CTR-RENOVACION            PIC 9(02).
003900      *--> DURACION EN MESES, USADA POR LA PROYECCION DE INGRESOS
004000           05  CTR-DURACION-MESES        PIC 9(03).
004100      *--> TEXTO DEL CONTRATO GENERADO, MAS NOTAS DE FINALIZACION
004200           05  CTR-TEXTO                 PIC X(2000).
004300           05  FILLER                    PIC X(10).
004400      ******************************************************************
