000100      ******************************************************************
000200      * COPY        : TLINGR                                          *
000300      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000400      * DESCRIPCION : LAYOUT DEL MAESTRO DE INGRESOS DE CLIENTE        *
000500      *             : (TLINGR), USADO COMO INSUMO DEL ANALISIS DE      *
000600      *             : RIESGO EN TLANL01                                *
000700      * PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800      * FECHA       : 14/03/1989                                       *
000900      ******************************************************************
001000      *   HISTORIAL DE CAMBIOS
001100      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
001200      *   ----------  ------------  -----------  ---------------------
001300      *   14/03/1989  PEDR          188402       LAYOUT ORIGINAL
001400      *   19/01/1999  PEDR          191045       AJUSTE Y2K DE FECHAS
001500      ******************************************************************
001600       01  REG-TLINGR.
001700           05  ING-LLAVE                 PIC X(10).
001800           05  ING-CLIENTE               PIC X(10).
001900      *--> MONTO MENSUAL DEL INGRESO
002000           05  ING-VALOR                 PIC S9(09)V99 COMP-3.
002100           05  ING-TIPO                  PIC X(12).
002200           05  ING-FECHA-INICIO          PIC 9(08).
002300      *--> CERO SI EL INGRESO SIGUE VIGENTE
002400           05  ING-FECHA-FIN             PIC 9(08).
002500           05  FILLER                    PIC X(05).
002600      ******************************************************************
