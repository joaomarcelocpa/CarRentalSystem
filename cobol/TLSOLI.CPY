000100      ******************************************************************
000200      * COPY        : TLSOLI                                          *
000300      * APLICACION  : ARRENDAMIENTO DE VEHICULOS / CREDITO             *
000400      * DESCRIPCION : LAYOUT DE SOLICITUDES DE ARRENDAMIENTO (TLSOLI), *
000500      *             : ARCHIVO DE ENTRADA DEL PROCESO TLCTR01           *
000600      * PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700      * FECHA       : 14/03/1989                                       *
000800      ******************************************************************
000900      *   HISTORIAL DE CAMBIOS
001000      *   FECHA       PROGRAMADOR   BPM/TICKET   DESCRIPCION
001100      *   ----------  ------------  -----------  ---------------------
001200      *   14/03/1989  PEDR          188402       LAYOUT ORIGINAL
001300      *   19/01/1999  PEDR          191045       AJUSTE Y2K, FECHAS A
001400      *                                          9(08) AAAAMMDD
001500      *   23/06/2008  JMLR          204119       AGREGA SOL-VALOR-EST
001600      *                                          (VALOR ESTIMADO)
001700      ******************************************************************
001800       01  REG-TLSOLI.
001900           05  SOL-LLAVE                 PIC X(10).
002000           05  SOL-CLIENTE               PIC X(10).
002100           05  SOL-AUTOMOVIL             PIC X(10).
002200      *--> FECHAS SOLICITADAS DE INICIO Y FIN, FORMATO AAAAMMDD
002300           05  SOL-FECHA-INICIO          PIC 9(08).
002400           05  SOL-FECHA-FIN             PIC 9(08).
002500           05  SOL-OBSERVACIONES         PIC X(80).
002600           05  SOL-FECHA-CREACION        PIC 9(08).
002700      *--> VALOR ESTIMADO, DIAS X TARIFA, CALCULADO AL INGRESO
002800           05  SOL-VALOR-ESTIMADO        PIC S9(09)V99 COMP-3.
002900      *--> ESTADO DE LA SOLICITUD, VER 88-LEVELS ABAJO
003000           05  SOL-ESTADO                PIC X(02).
003100               88  SOL-CREADA                     VALUE "CR".
003200               88  SOL-EN-ANALISIS                VALUE "UA".
003300               88  SOL-APROBADA                    VALUE "AP".
003400               88  SOL-RECHAZADA                   VALUE "RJ".
003500               88  SOL-EJECUTADA                   VALUE "EX".
003600               88  SOL-CANCELADA                   VALUE "CA".
003700           05  FILLER                    PIC X(15).
003800      ******************************************************************
